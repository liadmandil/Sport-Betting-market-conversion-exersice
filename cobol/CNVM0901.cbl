000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: SETOR DE PROCESSAMENTO DE DADOS
000400* Purpose: CATALOGO DE TIPOS DE MERCADO DE APOSTA - LOCALIZACAO
000500*          DE TIPO DE MERCADO PELO NOME INFORMADO PELO FEED
000600******************************************************************
000700*-----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.    CNVM0901.
001100 AUTHOR.        A. RAFFUL.
001200 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001300 DATE-WRITTEN.  04/02/1987.
001400 DATE-COMPILED. 06/05/2024.
001500 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
001600*-----------------------------------------------------------------
001700* HISTORICO DE ALTERACOES
001800*-----------------------------------------------------------------
001900* 04/02/1987 ARF  ORIGEM  ROTINA GENERICA DE BUSCA EM TABELA DE
002000*                         CODIGOS PARA O ANTIGO CADASTRO DE
002100*                         CLASSIFICACAO DE ARTIGOS.
002200* 19/11/1988 ARF  CH0032  INCLUIDA BUSCA POR ALIAS MULTIPLO.
002300* 14/02/1999 JPC  Y2K0007 REVISAO GERAL PARA O ANO 2000. NENHUM
002400*                         CAMPO DE DATA NESTA ROTINA; CONFIRMADO
002500*                         QUE NAO HA IMPACTO DE VIRADA DE SECULO.
002600* 23/08/2006 MHS  CH0144  PADRONIZACAO DOS NOMES DE PARAGRAFO NO
002700*                         ESQUEMA PXXX DO SETOR.
002800* 30/09/2014 LCS  CH0271  ROTINA REAPROVEITADA PARA O PROJETO DE
002900*                         CATALOGO DE PRODUTOS DO SISTEMA DE
003000*                         COMPRAS DE MERCADO (BASE DO SCMP0901).
003100* 06/05/2024 ARF  CNV0001 REESCRITA PARA O NOVO LOTE DE CONVERSAO
003200*                         DE MERCADOS DE APOSTA ESPORTIVA. A
003300*                         TABELA PASSA A GUARDAR O CATALOGO FIXO
003400*                         DE TIPOS DE MERCADO (1X2, TOTAL, ETC).
003500* 07/05/2024 ARF  CNV0002 INCLUIDO INDICE DE CATALOGO NO PARAMETRO
003600*                         DE RETORNO, USADO PELO CNVM0903 PARA
003700*                         RESOLVER O MAPA DE SELECOES DO TIPO.
003800* 08/05/2024 ARF  CNV0004 A PREPARACAO DO NOME PASSA A CHAMAR O
003900*                         CNVM0902 (MODO "M") EM VEZ DE REPETIR A
004000*                         LOGICA DE MAIUSCULIZACAO/TRIM AQUI.
004100*-----------------------------------------------------------------
004200* FUNCAO: RECEBE O NOME DE MERCADO COMO VEIO DO FEED DE ODDS E
004300* DEVOLVE O CODIGO DO TIPO DE MERCADO, O TIPO DE ESPECIFICADOR
004400* EXIGIDO (N=NENHUM, T=TOTAL, H=HANDICAP) E O INDICE DA TABELA
004500* INTERNA, PARA QUE O CNVM0903 POSSA RESOLVER AS SELECOES.
004600* A COMPARACAO E FEITA SEM DIFERENCIAR MAIUSCULA/MINUSCULA E
004700* IGNORANDO ESPACOS A ESQUERDA; NAO HA BUSCA PARCIAL OU "FUZZY".
004800*-----------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000*-----------------------------------------------------------------
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS CLASSE-DIGITO IS "0" THRU "9".
005500*-----------------------------------------------------------------
005600 DATA DIVISION.
005700*-----------------------------------------------------------------
005800 WORKING-STORAGE SECTION.
005900*-----------------------------------------------------------------
006000*    CATALOGO FIXO DE TIPOS DE MERCADO - CARGA VIA LITERAL, NA
006100*    ORDEM: ALIAS(30) + CODIGO-TIPO(04) + ESPECIFICADOR(01)
006200 01  WS-TAB-TIPO-MERCADO-LIT.
006300     05  FILLER PIC X(35) VALUE
006400         "1X2                           1   N".
006500     05  FILLER PIC X(35) VALUE
006600         "TOTAL                         18  T".
006700     05  FILLER PIC X(35) VALUE
006800         "1ST HALF - TOTAL              68  T".
006900     05  FILLER PIC X(35) VALUE
007000         "HANDICAP                      16  H".
007100     05  FILLER PIC X(35) VALUE
007200         "1ST HALF - HANDICAP           66  H".
007300     05  FILLER PIC X(35) VALUE
007400         "2ND HALF - HANDICAP           88  H".
007500     05  FILLER PIC X(35) VALUE
007600         "BOTH TEAMS TO SCORE           50  N".
007700*-----------------------------------------------------------------
007800 01  WS-TAB-TIPO-MERCADO REDEFINES WS-TAB-TIPO-MERCADO-LIT.
007900     05  WS-TM OCCURS 7 TIMES INDEXED BY IX-TIPO.
008000         10  WS-TM-ALIAS              PIC X(30).
008100         10  WS-TM-COD-TIPO            PIC X(04).
008200         10  WS-TM-ESPECIF             PIC X(01).
008300*-----------------------------------------------------------------
008400 01  WS-AREA-COMPARA.
008500     05  WS-NOME-MERCADO-TRIM         PIC X(100).
008600     05  FILLER                       PIC X(001).
008700*-----------------------------------------------------------------
008800*    PRIMEIRO CARACTERE DO NOME JA LIMPO, ISOLADO - HERANCA DA
008900*    ROTINA SCMP0901 (TESTE RAPIDO DE "TABELA VAZIA" NO ANTIGO
009000*    CADASTRO DE ARTIGOS); NAO UTILIZADO NESTA REESCRITA.
009100 01  WS-AREA-COMPARA-R REDEFINES WS-AREA-COMPARA.
009200     05  WS-NOME-MERCADO-TRIM-1       PIC X(001).
009300     05  FILLER                       PIC X(100).
009400*-----------------------------------------------------------------
009500 01  WS-PARM-0902.
009600     05  WS-0902-MODO                 PIC X(001) VALUE "M".
009700     05  WS-0902-ENTRADA              PIC X(100).
009800     05  WS-0902-SAIDA                PIC X(100).
009900     05  WS-0902-RETORNO              PIC 9(001).
010000     05  FILLER                       PIC X(001).
010100*-----------------------------------------------------------------
010200 77  WS-ACHOU                         PIC X(001) VALUE "N".
010300     88  TIPO-ACHADO                  VALUE "S".
010400     88  TIPO-NAO-ACHADO              VALUE "N".
010500*-----------------------------------------------------------------
010600 LINKAGE SECTION.
010700*-----------------------------------------------------------------
010800 01  LKS-PARAMETRO.
010900     05  LKS-NOME-MERCADO             PIC X(100).
011000     05  LKS-COD-TIPO-MERCADO         PIC X(004).
011100     05  LKS-TIPO-ESPECIF             PIC X(001).
011200     05  LKS-IND-CATALOGO             PIC 9(002) COMP.
011300     05  LKS-RETORNO                  PIC 9(001).
011400         88  TIPO-MERCADO-OK          VALUE 0.
011500         88  TIPO-MERCADO-INVALIDO    VALUE 1.
011600     05  FILLER                       PIC X(001).
011700*-----------------------------------------------------------------
011800*        VISAO DE COMPATIBILIDADE DO CODIGO DE TIPO DEVOLVIDO -
011900*        RESERVADA PARA QUANDO O CNVM0903 PRECISAR DO PRIMEIRO
012000*        BYTE ISOLADO SEM REFERENCE-MODIFICATION; NAO UTILIZADA
012100*        POR ENQUANTO.
012200     05  LKS-COD-TIPO-MERCADO-R REDEFINES LKS-COD-TIPO-MERCADO.
012300         10  LKS-COD-TIPO-MERCADO-1   PIC X(001).
012400         10  FILLER                   PIC X(003).
012500*-----------------------------------------------------------------
012600 PROCEDURE DIVISION USING LKS-PARAMETRO.
012700*-----------------------------------------------------------------
012800 MAIN-PROCEDURE.
012900
013000     PERFORM P050-PREPARA-NOME    THRU P050-FIM.
013100
013200     PERFORM P100-PROCURA-TIPO    THRU P100-FIM.
013300
013400     GOBACK.
013500*-----------------------------------------------------------------
013600 P050-PREPARA-NOME.
013700*    MAIUSCULIZA E REMOVE BRANCOS A ESQUERDA DO NOME DO MERCADO,
013800*    VIA CHAMADA AO CNVM0902 (MODO "M" - NAO RETIRA DIGITOS)
013900*
014000     MOVE SPACES                     TO WS-PARM-0902.
014100     MOVE "M"                        TO WS-0902-MODO.
014200     MOVE LKS-NOME-MERCADO           TO WS-0902-ENTRADA.
014300*
014400     CALL "CNVM0902" USING WS-PARM-0902.
014500*
014600     MOVE WS-0902-SAIDA              TO WS-NOME-MERCADO-TRIM.
014700*
014800 P050-FIM.
014900     EXIT.
015000*-----------------------------------------------------------------
015100 P100-PROCURA-TIPO.
015200*    PERCORRE O CATALOGO PROCURANDO UM ALIAS IGUAL AO NOME LIMPO
015300*
015400     SET IX-TIPO                     TO 1.
015500     SET TIPO-NAO-ACHADO             TO TRUE.
015600*
015700     PERFORM P110-COMPARA-TIPO THRU P110-FIM
015800         UNTIL IX-TIPO > 7 OR TIPO-ACHADO.
015900*
016000     IF TIPO-ACHADO
016100         MOVE WS-TM-COD-TIPO (IX-TIPO)   TO LKS-COD-TIPO-MERCADO
016200         MOVE WS-TM-ESPECIF (IX-TIPO)    TO LKS-TIPO-ESPECIF
016300         MOVE IX-TIPO                    TO LKS-IND-CATALOGO
016400         SET TIPO-MERCADO-OK             TO TRUE
016500     ELSE
016600         MOVE SPACES                     TO LKS-COD-TIPO-MERCADO
016700         MOVE SPACE                      TO LKS-TIPO-ESPECIF
016800         MOVE ZERO                       TO LKS-IND-CATALOGO
016900         SET TIPO-MERCADO-INVALIDO       TO TRUE
017000     END-IF.
017100*
017200 P100-FIM.
017300     EXIT.
017400*-----------------------------------------------------------------
017500 P110-COMPARA-TIPO.
017600*
017700     IF WS-NOME-MERCADO-TRIM = WS-TM-ALIAS (IX-TIPO)
017800         SET TIPO-ACHADO              TO TRUE
017900     ELSE
018000         SET IX-TIPO UP BY 1
018100     END-IF.
018200*
018300 P110-FIM.
018400     EXIT.
018500*-----------------------------------------------------------------
018600 END PROGRAM CNVM0901.
