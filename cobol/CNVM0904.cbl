000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: SETOR DE PROCESSAMENTO DE DADOS
000400* Purpose: GERACAO E VALIDACAO DO UID DE MERCADO E DO UID DE
000500*          SELECAO DO LOTE DE CONVERSAO DE MERCADOS DE APOSTA
000600******************************************************************
000700*-----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.    CNVM0904.
001100 AUTHOR.        M. H. SANTOS.
001200 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001300 DATE-WRITTEN.  22/09/1994.
001400 DATE-COMPILED. 07/05/2024.
001500 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
001600*-----------------------------------------------------------------
001700* HISTORICO DE ALTERACOES
001800*-----------------------------------------------------------------
001900* 22/09/1994 MHS  ORIGEM  ROTINA DE MONTAGEM DE CHAVE COMPOSTA
002000*                         PARA O ARQUIVO MESTRE DE PRECOS (CHAVE
002100*                         = CODIGO DE FAMILIA + CODIGO DE ITEM).
002200* 14/02/1999 JPC  Y2K0007 REVISAO GERAL PARA O ANO 2000. NENHUM
002300*                         CAMPO DE DATA NESTA ROTINA; CONFIRMADO
002400*                         QUE NAO HA IMPACTO DE VIRADA DE SECULO.
002500* 11/04/2008 LCS  CH0162  INCLUIDA OPCAO DE VALIDACAO DE CHAVE JA
002600*                         MONTADA (CONTAGEM DE SEGMENTOS).
002700* 07/05/2024 ARF  CNV0006 REESCRITA PARA O LOTE DE CONVERSAO DE
002800*                         MERCADOS DE APOSTA. 4 MODOS: B-MONTA
002900*                         UID DE MERCADO, S-MONTA UID DE SELECAO,
003000*                         V-VALIDA FORMATO DO UID DE MERCADO,
003100*                         W-VALIDA FORMATO DO UID DE SELECAO.
003200*-----------------------------------------------------------------
003300* FUNCAO: O UID DE MERCADO E "EVENTO_TIPO" OU, QUANDO O TIPO TEM
003400* ESPECIFICADOR (TOTAL/HANDICAP), "EVENTO_TIPO_ESPECIFICADOR". O
003500* UID DE SELECAO E O UID DO MERCADO SEGUIDO DE "_" E DO CODIGO DE
003600* TIPO DE SELECAO. AS ROTINAS DE VALIDACAO SO CONTAM OS SEGMENTOS
003700* SEPARADOS POR "_" (E, NA SELECAO, CONFEREM QUE O ULTIMO E TODO
003800* NUMERICO) - NAO REFAZEM A MONTAGEM.
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS CLASSE-DIGITO IS "0" THRU "9".
004600*-----------------------------------------------------------------
004700 DATA DIVISION.
004800*-----------------------------------------------------------------
004900 WORKING-STORAGE SECTION.
005000*-----------------------------------------------------------------
005100 01  WS-AREA-MONTAGEM.
005200     05  WS-COD-SEL-EDIT              PIC ZZZ9.
005300     05  WS-COD-SEL-TRIM              PIC X(004).
005400     05  WS-POS-GEN                   PIC 9(002) COMP.
005500*-----------------------------------------------------------------
005600*        VISAO NUMERICA DO CODIGO DE SELECAO JA SEM ZEROS A
005700*        ESQUERDA - HERANCA DA ROTINA SCMP0904 (MONTAGEM DE
005800*        CHAVE), QUE CONFERIA O CAMPO TRIM COMO NUMERICO ANTES
005900*        DE CONCATENAR; NAO UTILIZADA NESTA REESCRITA POIS A
006000*        CONCATENACAO E SEMPRE ALFANUMERICA.
006100     05  WS-COD-SEL-TRIM-R REDEFINES WS-COD-SEL-TRIM.
006200         10  WS-COD-SEL-TRIM-NUM      PIC 9(004).
006300*-----------------------------------------------------------------
006400 01  WS-AREA-VALIDACAO.
006500     05  WS-POS                       PIC 9(003) COMP.
006600     05  WS-CONT-SEG                  PIC 9(003) COMP.
006700     05  WS-QTD-SEGMENTOS             PIC 9(003) COMP.
006800     05  WS-POS-ULT-US                PIC 9(003) COMP.
006900     05  WS-TAM-ULT-SEG               PIC 9(003) COMP.
007000     05  WS-IX-SEG                     PIC 9(003) COMP.
007100     05  WS-ULT-SEG                   PIC X(010).
007200*-----------------------------------------------------------------
007300*        VISAO NUMERICA DO ULTIMO SEGMENTO DO UID DE SELECAO -
007400*        RESERVADA PARA QUANDO A CRITICA PRECISAR DO CODIGO DE
007500*        SELECAO JA CONVERTIDO SEM PASSAR PELO CNVM0904 DE NOVO;
007600*        NAO UTILIZADA POR ENQUANTO.
007700     05  WS-ULT-SEG-R REDEFINES WS-ULT-SEG.
007800         10  WS-ULT-SEG-NUM           PIC 9(010).
007900*-----------------------------------------------------------------
008000 77  WS-NUMERICO                      PIC X(001) VALUE "S".
008100     88  SEGMENTO-NUMERICO            VALUE "S".
008200     88  SEGMENTO-NAO-NUMERICO        VALUE "N".
008300*-----------------------------------------------------------------
008400 LINKAGE SECTION.
008500*-----------------------------------------------------------------
008600 01  LKS-PARAMETRO.
008700     05  LKS-MODO                     PIC X(001).
008800         88  MODO-MONTA-MERCADO       VALUE "B".
008900         88  MODO-MONTA-SELECAO       VALUE "S".
009000         88  MODO-VALIDA-MERCADO      VALUE "V".
009100         88  MODO-VALIDA-SELECAO      VALUE "W".
009200     05  LKS-COD-EVENTO               PIC X(020).
009300*-----------------------------------------------------------------
009400*        VISAO NUMERICA DO CODIGO DE EVENTO, NOS MOLDES DO CAMPO
009500*        MKB-COD-EVENTO-NUM DA COPY CNVRMK - MANTIDA AQUI SO POR
009600*        SIMETRIA, POIS ESTA ROTINA NUNCA PRECISOU TESTAR O
009700*        EVENTO COMO NUMERICO.
009800     05  LKS-COD-EVENTO-R REDEFINES LKS-COD-EVENTO.
009900         10  LKS-COD-EVENTO-NUM       PIC 9(020).
010000     05  LKS-COD-TIPO-MERCADO         PIC X(004).
010100     05  LKS-TEM-ESPECIF              PIC X(001).
010200         88  HA-ESPECIFICADOR         VALUE "S".
010300     05  LKS-VALOR-ESPECIF            PIC X(010).
010400     05  LKS-UID-MERCADO              PIC X(040).
010500     05  LKS-COD-SELECAO              PIC 9(004).
010600     05  LKS-UID-SELECAO              PIC X(045).
010700     05  LKS-RETORNO                  PIC 9(001).
010800         88  UID-OK                   VALUE 0.
010900         88  UID-INVALIDO             VALUE 1.
011000     05  FILLER                       PIC X(001).
011100*-----------------------------------------------------------------
011200 PROCEDURE DIVISION USING LKS-PARAMETRO.
011300*-----------------------------------------------------------------
011400 MAIN-PROCEDURE.
011500
011600     MOVE ZERO                       TO LKS-RETORNO.
011700*
011800     EVALUATE TRUE
011900         WHEN MODO-MONTA-MERCADO
012000             PERFORM P100-MONTA-MERCADO  THRU P100-FIM
012100         WHEN MODO-MONTA-SELECAO
012200             PERFORM P150-MONTA-SELECAO  THRU P150-FIM
012300         WHEN MODO-VALIDA-MERCADO
012400             PERFORM P200-VALIDA-MERCADO THRU P200-FIM
012500         WHEN MODO-VALIDA-SELECAO
012600             PERFORM P300-VALIDA-SELECAO THRU P300-FIM
012700     END-EVALUATE.
012800*
012900     GOBACK.
013000*-----------------------------------------------------------------
013100 P100-MONTA-MERCADO.
013200*    EVENTO + "_" + TIPO [+ "_" + ESPECIFICADOR]
013300*
013400     IF HA-ESPECIFICADOR
013500         STRING LKS-COD-EVENTO       DELIMITED BY SPACE
013600                "_"                  DELIMITED BY SIZE
013700                LKS-COD-TIPO-MERCADO DELIMITED BY SPACE
013800                "_"                  DELIMITED BY SIZE
013900                LKS-VALOR-ESPECIF    DELIMITED BY SPACE
014000                INTO LKS-UID-MERCADO
014100         END-STRING
014200     ELSE
014300         STRING LKS-COD-EVENTO       DELIMITED BY SPACE
014400                "_"                  DELIMITED BY SIZE
014500                LKS-COD-TIPO-MERCADO DELIMITED BY SPACE
014600                INTO LKS-UID-MERCADO
014700         END-STRING
014800     END-IF.
014900*
015000 P100-FIM.
015100     EXIT.
015200*-----------------------------------------------------------------
015300 P150-MONTA-SELECAO.
015400*    UID-MERCADO + "_" + CODIGO-TIPO-DE-SELECAO (SEM ZEROS A
015500*    ESQUERDA)
015600*
015700     MOVE LKS-COD-SELECAO             TO WS-COD-SEL-EDIT.
015800*
015900     MOVE 1                           TO WS-POS-GEN.
016000     PERFORM P155-ACHA-DIGITO THRU P155-FIM
016100         UNTIL WS-POS-GEN > 4
016200            OR WS-COD-SEL-EDIT (WS-POS-GEN:1) NOT = SPACE.
016300*
016400     MOVE SPACES                      TO WS-COD-SEL-TRIM.
016500     IF WS-POS-GEN <= 4
016600         MOVE WS-COD-SEL-EDIT (WS-POS-GEN:) TO WS-COD-SEL-TRIM
016700     END-IF.
016800*
016900     STRING LKS-UID-MERCADO          DELIMITED BY SPACE
017000            "_"                      DELIMITED BY SIZE
017100            WS-COD-SEL-TRIM          DELIMITED BY SPACE
017200            INTO LKS-UID-SELECAO
017300     END-STRING.
017400*
017500 P150-FIM.
017600     EXIT.
017700*-----------------------------------------------------------------
017800 P155-ACHA-DIGITO.
017900*
018000     ADD 1                            TO WS-POS-GEN.
018100*
018200 P155-FIM.
018300     EXIT.
018400*-----------------------------------------------------------------
018500 P200-VALIDA-MERCADO.
018600*    CONTA OS "_" DO UID; VALIDO QUANDO DA 2 OU 3 SEGMENTOS
018700*
018800     MOVE 1                           TO WS-POS.
018900     MOVE 0                           TO WS-CONT-SEG.
019000*
019100     PERFORM P210-CONTA-US-MERCADO THRU P210-FIM
019200         UNTIL WS-POS > 40
019300            OR LKS-UID-MERCADO (WS-POS:1) = SPACE.
019400*
019500     COMPUTE WS-QTD-SEGMENTOS = WS-CONT-SEG + 1.
019600*
019700     IF WS-QTD-SEGMENTOS = 2 OR WS-QTD-SEGMENTOS = 3
019800         SET UID-OK                   TO TRUE
019900     ELSE
020000         SET UID-INVALIDO             TO TRUE
020100     END-IF.
020200*
020300 P200-FIM.
020400     EXIT.
020500*-----------------------------------------------------------------
020600 P210-CONTA-US-MERCADO.
020700*
020800     IF LKS-UID-MERCADO (WS-POS:1) = "_"
020900         ADD 1                        TO WS-CONT-SEG
021000     END-IF.
021100     ADD 1                            TO WS-POS.
021200*
021300 P210-FIM.
021400     EXIT.
021500*-----------------------------------------------------------------
021600 P300-VALIDA-SELECAO.
021700*    CONTA OS "_" DO UID E GUARDA A POSICAO DO ULTIMO; VALIDO
021800*    QUANDO DA 3 OU MAIS SEGMENTOS E O ULTIMO E TODO NUMERICO
021900*
022000     MOVE 1                           TO WS-POS.
022100     MOVE 0                           TO WS-CONT-SEG.
022200     MOVE 0                           TO WS-POS-ULT-US.
022300*
022400     PERFORM P310-CONTA-US-SELECAO THRU P310-FIM
022500         UNTIL WS-POS > 45
022600            OR LKS-UID-SELECAO (WS-POS:1) = SPACE.
022700*
022800     COMPUTE WS-QTD-SEGMENTOS = WS-CONT-SEG + 1.
022900     SET SEGMENTO-NUMERICO            TO TRUE.
023000*
023100     IF WS-QTD-SEGMENTOS < 3 OR WS-POS-ULT-US = 0
023200         SET SEGMENTO-NAO-NUMERICO    TO TRUE
023300     ELSE
023400         COMPUTE WS-TAM-ULT-SEG = WS-POS - 1 - WS-POS-ULT-US
023500         IF WS-TAM-ULT-SEG > 0
023600             MOVE LKS-UID-SELECAO (WS-POS-ULT-US + 1:WS-TAM-ULT-SEG)
023700                                      TO WS-ULT-SEG
023800             PERFORM P320-CHECA-DIGITO THRU P320-FIM
023900                 VARYING WS-IX-SEG FROM 1 BY 1
024000                 UNTIL WS-IX-SEG > WS-TAM-ULT-SEG
024100                    OR SEGMENTO-NAO-NUMERICO
024200         ELSE
024300             SET SEGMENTO-NAO-NUMERICO TO TRUE
024400         END-IF
024500     END-IF.
024600*
024700     IF WS-QTD-SEGMENTOS >= 3 AND SEGMENTO-NUMERICO
024800         SET UID-OK                   TO TRUE
024900     ELSE
025000         SET UID-INVALIDO             TO TRUE
025100     END-IF.
025200*
025300 P300-FIM.
025400     EXIT.
025500*-----------------------------------------------------------------
025600 P310-CONTA-US-SELECAO.
025700*
025800     IF LKS-UID-SELECAO (WS-POS:1) = "_"
025900         ADD 1                        TO WS-CONT-SEG
026000         MOVE WS-POS                  TO WS-POS-ULT-US
026100     END-IF.
026200     ADD 1                            TO WS-POS.
026300*
026400 P310-FIM.
026500     EXIT.
026600*-----------------------------------------------------------------
026700 P320-CHECA-DIGITO.
026800*
026900     IF WS-ULT-SEG (WS-IX-SEG:1) IS NOT CLASSE-DIGITO
027000         SET SEGMENTO-NAO-NUMERICO    TO TRUE
027100     END-IF.
027200*
027300 P320-FIM.
027400     EXIT.
027500*-----------------------------------------------------------------
027600 END PROGRAM CNVM0904.
