000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: SETOR DE PROCESSAMENTO DE DADOS
000400* Purpose: VALIDADOR DO MERCADO BRUTO, ETAPA OPCIONAL ANTES DA
000500*          CONVERSAO, DO LOTE DE CONVERSAO DE MERCADOS DE APOSTA
000600******************************************************************
000700*-----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.    CNVM0905.
001100 AUTHOR.        L. C. SILVA.
001200 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001300 DATE-WRITTEN.  03/10/1989.
001400 DATE-COMPILED. 08/05/2024.
001500 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
001600*-----------------------------------------------------------------
001700* HISTORICO DE ALTERACOES
001800*-----------------------------------------------------------------
001900* 03/10/1989 ARF  ORIGEM  ROTINA DE CRITICA DE LOTE DE ENTRADA DO
002000*                         ANTIGO SISTEMA DE PEDIDOS (CAMPOS
002100*                         OBRIGATORIOS E FAIXAS DE VALOR).
002200* 21/01/1996 MHS  CH0121  INCLUIDO MODO "ESTRITO" COM CRITICAS
002300*                         ADICIONAIS PARA LOTES DE FORNECEDOR
002400*                         EXTERNO.
002500* 14/02/1999 JPC  Y2K0007 REVISAO GERAL PARA O ANO 2000. NENHUM
002600*                         CAMPO DE DATA NESTA ROTINA; CONFIRMADO
002700*                         QUE NAO HA IMPACTO DE VIRADA DE SECULO.
002800* 30/09/2014 LCS  CH0271  ROTINA BASE REAPROVEITADA NO SISTEMA DE
002900*                         COMPRAS DE MERCADO.
003000* 08/05/2024 LCS  CNV0007 REESCRITA PARA O LOTE DE CONVERSAO DE
003100*                         MERCADOS DE APOSTA. CRITICA O REGISTRO
003200*                         DE MERCADO BRUTO (CNVRMK) ANTES DELE IR
003300*                         PARA A CONVERSAO PROPRIAMENTE DITA. A
003400*                         CHAMADA E OPCIONAL - O CNVM0300 SO FAZ
003500*                         ESTA CRITICA QUANDO UPSI-0 ESTIVER "ON".
003600*-----------------------------------------------------------------
003700* FUNCAO: CRITICA O REGISTRO DE MERCADO BRUTO (COPY CNVRMK) ANTES
003800* DA CONVERSAO. NO MODO NORMAL, SO EXIGE OS CAMPOS OBRIGATORIOS
003900* PREENCHIDOS E A FAIXA MINIMA DE ODDS. NO MODO ESTRITO (LKS-MODO
004000* = "S"), TAMBEM EXIGE QUE O CODIGO DE EVENTO SEJA NUMERICO
004100* POSITIVO E LIMITA A ODD MAXIMA EM 1000. DEVOLVE EM LKS-RETORNO
004200* QUAL CAMPO FALHOU E, QUANDO FOR O CASO, O INDICE DA SELECAO.
004300*-----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*-----------------------------------------------------------------
005000 DATA DIVISION.
005100*-----------------------------------------------------------------
005200 WORKING-STORAGE SECTION.
005300*-----------------------------------------------------------------
005400 77  WS-ODDS-MINIMA                   PIC 9(004)V9(02) VALUE 1.00.
005500*-----------------------------------------------------------------
005600*    VISAO ALFANUMERICA DA ODD MINIMA - HERANCA DA ROTINA SCMP0905
005700*    (CRITICA DE FAIXA DE VALOR DO ANTIGO LOTE DE PEDIDOS), QUE
005800*    IMPRIMIA O LIMITE NO RELATORIO DE REJEICAO SEM EDICAO; NAO
005900*    UTILIZADA NESTA REESCRITA.
006000 77  WS-ODDS-MINIMA-R REDEFINES WS-ODDS-MINIMA PIC X(006).
006100 77  WS-ODDS-MAXIMA-ESTRITA           PIC 9(004)V9(02) VALUE 1000.00.
006200*-----------------------------------------------------------------
006300*    VISAO ALFANUMERICA DA ODD MAXIMA ESTRITA - MESMA HERANCA DO
006400*    CAMPO ANTERIOR; NAO UTILIZADA POR ENQUANTO.
006500 77  WS-ODDS-MAXIMA-ESTRITA-R REDEFINES WS-ODDS-MAXIMA-ESTRITA
006600     PIC X(006).
006700*-----------------------------------------------------------------
006800 LINKAGE SECTION.
006900*-----------------------------------------------------------------
007000 01  LKS-MODO-VALIDACAO.
007100     05  LKS-MODO                     PIC X(001).
007200         88  MODO-ESTRITO             VALUE "S".
007300         88  MODO-NORMAL              VALUE "N".
007400     05  LKS-IND-SELECAO              PIC 9(002) COMP.
007500     05  LKS-RETORNO                  PIC 9(001).
007600         88  MERCADO-BRUTO-VALIDO     VALUE 0.
007700         88  ERRO-NOME-MERCADO        VALUE 1.
007800         88  ERRO-COD-EVENTO          VALUE 2.
007900         88  ERRO-QTD-SELECAO         VALUE 3.
008000         88  ERRO-NOME-SELECAO        VALUE 4.
008100         88  ERRO-ODDS-SELECAO        VALUE 5.
008200     05  FILLER                       PIC X(001).
008300*-----------------------------------------------------------------
008400     COPY CNVRMK.
008500*-----------------------------------------------------------------
008600 PROCEDURE DIVISION USING LKS-MODO-VALIDACAO REG-MERCADO-BRUTO.
008700*-----------------------------------------------------------------
008800 MAIN-PROCEDURE.
008900
009000     MOVE ZERO                       TO LKS-IND-SELECAO.
009100     SET MERCADO-BRUTO-VALIDO        TO TRUE.
009200*
009300     PERFORM P100-CRITICA-NOME.
009400*
009500     IF MERCADO-BRUTO-VALIDO
009600         PERFORM P200-CRITICA-EVENTO
009700     END-IF.
009800*
009900     IF MERCADO-BRUTO-VALIDO
010000         PERFORM P300-CRITICA-QTD-SELECAO
010100     END-IF.
010200*
010300     IF MERCADO-BRUTO-VALIDO
010400         PERFORM P400-CRITICA-SELECOES THRU P400-FIM
010500     END-IF.
010600*
010700     GOBACK.
010800*-----------------------------------------------------------------
010900 P100-CRITICA-NOME.
011000*    O NOME DE MERCADO JA E LIMITADO A 100 POSICOES PELO LAYOUT
011100*    DE CNVRMK - NAO HA CRITICA EXTRA DE TAMANHO A FAZER AQUI
011200*
011300     IF MKB-NOME-MERCADO = SPACES
011400         SET ERRO-NOME-MERCADO        TO TRUE
011500     END-IF.
011600*-----------------------------------------------------------------
011700 P200-CRITICA-EVENTO.
011800*
011900     IF MKB-COD-EVENTO = SPACES
012000         SET ERRO-COD-EVENTO          TO TRUE
012100     ELSE
012200         IF MODO-ESTRITO
012300             IF MKB-COD-EVENTO IS NOT NUMERIC
012400                     OR MKB-COD-EVENTO-NUM = ZERO
012500                 SET ERRO-COD-EVENTO  TO TRUE
012600             END-IF
012700         END-IF
012800     END-IF.
012900*-----------------------------------------------------------------
013000 P300-CRITICA-QTD-SELECAO.
013100*
013200     IF MKB-QTD-SELECAO = ZERO
013300         SET ERRO-QTD-SELECAO         TO TRUE
013400     ELSE
013500         IF MODO-ESTRITO AND MKB-QTD-SELECAO > 50
013600             SET ERRO-QTD-SELECAO     TO TRUE
013700         END-IF
013800     END-IF.
013900*-----------------------------------------------------------------
014000 P400-CRITICA-SELECOES.
014100*
014200     SET IX-MKB-SELECAO               TO 1.
014300*
014400     PERFORM P410-CRITICA-1-SELECAO THRU P410-FIM
014500         UNTIL IX-MKB-SELECAO > MKB-QTD-SELECAO
014600            OR NOT MERCADO-BRUTO-VALIDO.
014700*
014800 P400-FIM.
014900     EXIT.
015000*-----------------------------------------------------------------
015100 P410-CRITICA-1-SELECAO.
015200*
015300     IF MKB-NOME-SELECAO (IX-MKB-SELECAO) = SPACES
015400         MOVE IX-MKB-SELECAO          TO LKS-IND-SELECAO
015500         SET ERRO-NOME-SELECAO        TO TRUE
015600     ELSE
015700         IF MKB-ODDS-SELECAO (IX-MKB-SELECAO) NOT > WS-ODDS-MINIMA
015800             MOVE IX-MKB-SELECAO      TO LKS-IND-SELECAO
015900             SET ERRO-ODDS-SELECAO    TO TRUE
016000         ELSE
016100             IF MODO-ESTRITO
016200                 AND MKB-ODDS-SELECAO (IX-MKB-SELECAO)
016300                     > WS-ODDS-MAXIMA-ESTRITA
016400                 MOVE IX-MKB-SELECAO  TO LKS-IND-SELECAO
016500                 SET ERRO-ODDS-SELECAO TO TRUE
016600             ELSE
016700                 SET IX-MKB-SELECAO UP BY 1
016800             END-IF
016900         END-IF
017000     END-IF.
017100*
017200 P410-FIM.
017300     EXIT.
017400*-----------------------------------------------------------------
017500 END PROGRAM CNVM0905.
