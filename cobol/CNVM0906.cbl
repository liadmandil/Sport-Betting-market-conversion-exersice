000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: SETOR DE PROCESSAMENTO DE DADOS
000400* Purpose: VALIDADOR DO MERCADO CONVERTIDO, ETAPA OPCIONAL DEPOIS
000500*          DA CONVERSAO, DO LOTE DE CONVERSAO DE MERCADOS DE
000600*          APOSTA
000700******************************************************************
000800*-----------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.    CNVM0906.
001200 AUTHOR.        L. C. SILVA.
001300 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001400 DATE-WRITTEN.  17/10/1989.
001500 DATE-COMPILED. 08/05/2024.
001600 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
001700*-----------------------------------------------------------------
001800* HISTORICO DE ALTERACOES
001900*-----------------------------------------------------------------
002000* 17/10/1989 ARF  ORIGEM  ROTINA DE CONFERENCIA DO LOTE JA GRAVADO
002100*                         NO ANTIGO SISTEMA DE PEDIDOS (CRITICA DE
002200*                         SAIDA, USADA SO EM TESTE).
002300* 21/01/1996 MHS  CH0121  INCLUIDO MODO DE CONFERENCIA DE CHAVE
002400*                         COMPOSTA (2 SEGMENTOS).
002500* 14/02/1999 JPC  Y2K0007 REVISAO GERAL PARA O ANO 2000. NENHUM
002600*                         CAMPO DE DATA NESTA ROTINA; CONFIRMADO
002700*                         QUE NAO HA IMPACTO DE VIRADA DE SECULO.
002800* 30/09/2014 LCS  CH0271  ROTINA BASE REAPROVEITADA NO SISTEMA DE
002900*                         COMPRAS DE MERCADO.
003000* 08/05/2024 LCS  CNV0008 REESCRITA PARA O LOTE DE CONVERSAO DE
003100*                         MERCADOS DE APOSTA. CRITICA O REGISTRO
003200*                         JA CONVERTIDO (CNVPMK) DEPOIS DA CARGA -
003300*                         CHAMADA OPCIONAL, SO QUANDO UPSI-1
003400*                         ESTIVER "ON" NO CNVM0300.
003500* 09/08/2026 MHS  CNV0009 P200-CRITICA-TIPO-MERCADO TESTAVA OS 4
003600*                         BYTES DE MKC-TIPO-MERCADO COMO NUMERIC;
003700*                         O CAMPO E ALFANUMERICO, ALINHADO A
003800*                         ESQUERDA, E NENHUM TIPO DO CATALOGO DO
003900*                         CNVM0901 TEM 4 DIGITOS - A CRITICA
004000*                         REPROVAVA TODO MERCADO CONVERTIDO. PASSA
004100*                         A MEDIR O PREFIXO SIGNIFICATIVO (IGUAL
004200*                         AO JA FEITO EM P450 PARA O UID) E SO
004300*                         TESTAR ESSE PREFIXO.
004400* 09/08/2026 MHS  CNV0012 P510-CRITICA-1-SELECAO APLICAVA A
004500*                         CONFERENCIA DE PREFIXO (UID DA SELECAO
004600*                         COMECA PELO UID DO MERCADO) EM QUALQUER
004700*                         MODO, CONTRARIANDO O PROPRIO CABECALHO
004800*                         DESTA ROTINA, QUE DOCUMENTA ESSA
004900*                         CONFERENCIA COMO EXCLUSIVA DO MODO
005000*                         ESTRITO, JUNTO COM A CHAMADA AO CNVM0904
005100*                         (MODO "W"). PASSA A SO CONFERIR PREFIXO
005200*                         E FORMATO QUANDO MODO-ESTRITO.
005300*-----------------------------------------------------------------
005400* FUNCAO: CRITICA O REGISTRO DE MERCADO CONVERTIDO (COPY CNVPMK).
005500* NO MODO ESTRITO (LKS-MODO = "S") TAMBEM CHAMA O CNVM0904 PARA
005600* CONFERIR O FORMATO DOS UIDS E CONFERE QUE O UID DE CADA SELECAO
005700* COMECA PELO UID DO PROPRIO MERCADO. DEVOLVE EM LKS-RETORNO QUAL
005800* CAMPO FALHOU E, QUANDO FOR O CASO, O INDICE DA SELECAO.
005900*-----------------------------------------------------------------
006000 ENVIRONMENT DIVISION.
006100*-----------------------------------------------------------------
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*-----------------------------------------------------------------
006600 DATA DIVISION.
006700*-----------------------------------------------------------------
006800 WORKING-STORAGE SECTION.
006900*-----------------------------------------------------------------
007000 01  WS-PARM-0904.
007100     05  WS-0904-MODO                 PIC X(001).
007200     05  WS-0904-COD-EVENTO           PIC X(020).
007300     05  WS-0904-COD-TIPO-MERCADO     PIC X(004).
007400     05  WS-0904-TEM-ESPECIF          PIC X(001).
007500     05  WS-0904-VALOR-ESPECIF        PIC X(010).
007600     05  WS-0904-UID-MERCADO          PIC X(040).
007700*-----------------------------------------------------------------
007800*        PRIMEIRO BYTE DO UID DE MERCADO PASSADO AO CNVM0904,
007900*        ISOLADO - RESERVADO PARA TESTE RAPIDO SEM REFERENCE-
008000*        MODIFICATION; NAO UTILIZADO POR ENQUANTO.
008100     05  WS-0904-UID-MERCADO-R REDEFINES WS-0904-UID-MERCADO.
008200         10  WS-0904-UID-MERCADO-1    PIC X(001).
008300         10  FILLER                   PIC X(039).
008400     05  WS-0904-COD-SELECAO          PIC 9(004).
008500     05  WS-0904-UID-SELECAO          PIC X(045).
008600     05  WS-0904-RETORNO              PIC 9(001).
008700     05  FILLER                       PIC X(001).
008800*-----------------------------------------------------------------
008900 01  WS-AREA-PREFIXO.
009000     05  WS-POS-GEN                   PIC 9(003) COMP.
009100     05  WS-TAM-UID-MERCADO           PIC 9(003) COMP.
009200     05  WS-TAM-TIPO-MERCADO          PIC 9(003) COMP.
009300*-----------------------------------------------------------------
009400*    VISAO DISPLAY DO TAMANHO DO PREFIXO - HERANCA DA ROTINA
009500*    SCMP0906 (CONFERENCIA DE CHAVE COMPOSTA, CH0121), QUE
009600*    IMPRIMIA O TAMANHO NO RELATORIO DE DIVERGENCIA; NAO
009700*    UTILIZADA NESTA REESCRITA.
009800     05  WS-TAM-UID-MERCADO-R REDEFINES WS-TAM-UID-MERCADO.
009900         10  WS-TAM-UID-MERCADO-X    PIC X(002).
010000*-----------------------------------------------------------------
010100*    VALOR NUMERICO DO PREFIXO SIGNIFICATIVO DE MKC-TIPO-MERCADO,
010200*    SO PARA CONFERIR QUE NAO E ZERO (CNV0009)
010300 77  WS-TIPO-MERCADO-CONV            PIC 9(004).
010400*-----------------------------------------------------------------
010500 LINKAGE SECTION.
010600*-----------------------------------------------------------------
010700 01  LKS-MODO-VALIDACAO.
010800     05  LKS-MODO                     PIC X(001).
010900         88  MODO-ESTRITO             VALUE "S".
011000         88  MODO-NORMAL              VALUE "N".
011100     05  LKS-IND-SELECAO              PIC 9(002) COMP.
011200     05  LKS-RETORNO                  PIC 9(001).
011300         88  MERCADO-CONV-VALIDO      VALUE 0.
011400         88  ERRO-UID-MERCADO         VALUE 1.
011500         88  ERRO-TIPO-MERCADO        VALUE 2.
011600         88  ERRO-ESPECIFICADOR       VALUE 3.
011700         88  ERRO-QTD-SELECAO         VALUE 4.
011800         88  ERRO-UID-SELECAO         VALUE 5.
011900         88  ERRO-TIPO-SELECAO        VALUE 6.
012000         88  ERRO-ODDS-SELECAO        VALUE 7.
012100     05  FILLER                       PIC X(001).
012200*-----------------------------------------------------------------
012300     COPY CNVPMK.
012400*-----------------------------------------------------------------
012500 PROCEDURE DIVISION USING LKS-MODO-VALIDACAO REG-MERCADO-CONV.
012600*-----------------------------------------------------------------
012700 MAIN-PROCEDURE.
012800
012900     MOVE ZERO                       TO LKS-IND-SELECAO.
013000     SET MERCADO-CONV-VALIDO         TO TRUE.
013100*
013200     PERFORM P100-CRITICA-UID-MERCADO.
013300*
013400     IF MERCADO-CONV-VALIDO
013500         PERFORM P200-CRITICA-TIPO-MERCADO
013600     END-IF.
013700*
013800     IF MERCADO-CONV-VALIDO
013900         PERFORM P300-CRITICA-ESPECIFICADOR
014000     END-IF.
014100*
014200     IF MERCADO-CONV-VALIDO
014300         PERFORM P400-CRITICA-QTD-SELECAO
014400     END-IF.
014500*
014600     IF MERCADO-CONV-VALIDO
014700         PERFORM P450-MEDE-UID-MERCADO
014800         PERFORM P500-CRITICA-SELECOES THRU P500-FIM
014900     END-IF.
015000*
015100     GOBACK.
015200*-----------------------------------------------------------------
015300 P100-CRITICA-UID-MERCADO.
015400*
015500     IF MKC-UID-MERCADO = SPACES
015600         SET ERRO-UID-MERCADO         TO TRUE
015700     ELSE
015800         IF MODO-ESTRITO
015900             MOVE SPACES              TO WS-PARM-0904
016000             MOVE "V"                 TO WS-0904-MODO
016100             MOVE MKC-UID-MERCADO     TO WS-0904-UID-MERCADO
016200             CALL "CNVM0904" USING WS-PARM-0904
016300             IF WS-0904-RETORNO NOT = ZERO
016400                 SET ERRO-UID-MERCADO TO TRUE
016500             END-IF
016600         END-IF
016700     END-IF.
016800*-----------------------------------------------------------------
016900 P200-CRITICA-TIPO-MERCADO.
017000*    O CAMPO TODO (4 BYTES) NUNCA E NUMERICO - E ALFANUMERICO,
017100*    ALINHADO A ESQUERDA, E NENHUM TIPO DO CATALOGO DO CNVM0901
017200*    TEM 4 DIGITOS (CNV0009); SO O PREFIXO SIGNIFICATIVO E TESTADO
017300*
017400     IF MKC-TIPO-MERCADO = SPACES
017500         SET ERRO-TIPO-MERCADO        TO TRUE
017600     ELSE
017700         PERFORM P205-MEDE-TIPO-MERCADO THRU P205-FIM
017800         IF MKC-TIPO-MERCADO (1:WS-TAM-TIPO-MERCADO) IS NOT NUMERIC
017900             SET ERRO-TIPO-MERCADO    TO TRUE
018000         ELSE
018100             MOVE MKC-TIPO-MERCADO (1:WS-TAM-TIPO-MERCADO)
018200                                      TO WS-TIPO-MERCADO-CONV
018300             IF WS-TIPO-MERCADO-CONV = ZERO
018400                 SET ERRO-TIPO-MERCADO TO TRUE
018500             END-IF
018600         END-IF
018700     END-IF.
018800*-----------------------------------------------------------------
018900 P205-MEDE-TIPO-MERCADO.
019000*    ACHA O TAMANHO SIGNIFICATIVO (NAO BRANCO) DO CODIGO DE TIPO,
019100*    NOS MOLDES DE P450-MEDE-UID-MERCADO
019200*
019300     MOVE 1                           TO WS-POS-GEN.
019400     PERFORM P206-AVANCA-TIPO THRU P206-FIM
019500         UNTIL WS-POS-GEN > 4
019600            OR MKC-TIPO-MERCADO (WS-POS-GEN:1) = SPACE.
019700     COMPUTE WS-TAM-TIPO-MERCADO = WS-POS-GEN - 1.
019800*
019900 P205-FIM.
020000     EXIT.
020100*-----------------------------------------------------------------
020200 P206-AVANCA-TIPO.
020300*
020400     ADD 1                            TO WS-POS-GEN.
020500*
020600 P206-FIM.
020700     EXIT.
020800*-----------------------------------------------------------------
020900 P300-CRITICA-ESPECIFICADOR.
021000*
021100     IF MKC-QTD-ESPECIF = 1
021200         IF MKC-ESPECIF-CHAVE = SPACES OR MKC-ESPECIF-VALOR = SPACES
021300             SET ERRO-ESPECIFICADOR   TO TRUE
021400         END-IF
021500     END-IF.
021600*-----------------------------------------------------------------
021700 P400-CRITICA-QTD-SELECAO.
021800*
021900     IF MKC-QTD-SELECAO = ZERO
022000         SET ERRO-QTD-SELECAO         TO TRUE
022100     END-IF.
022200*-----------------------------------------------------------------
022300 P450-MEDE-UID-MERCADO.
022400*    ACHA O TAMANHO SIGNIFICATIVO DO UID DO MERCADO, PARA DEPOIS
022500*    CONFERIR QUE O UID DE CADA SELECAO COMECA COM ESTE PREFIXO
022600*
022700     MOVE 1                           TO WS-POS-GEN.
022800     PERFORM P455-AVANCA THRU P455-FIM
022900         UNTIL WS-POS-GEN > 40
023000            OR MKC-UID-MERCADO (WS-POS-GEN:1) = SPACE.
023100     COMPUTE WS-TAM-UID-MERCADO = WS-POS-GEN - 1.
023200*-----------------------------------------------------------------
023300 P455-AVANCA.
023400*
023500     ADD 1                            TO WS-POS-GEN.
023600*
023700 P455-FIM.
023800     EXIT.
023900*-----------------------------------------------------------------
024000 P500-CRITICA-SELECOES.
024100*
024200     SET IX-MKC-SELECAO               TO 1.
024300*
024400     PERFORM P510-CRITICA-1-SELECAO THRU P510-FIM
024500         UNTIL IX-MKC-SELECAO > MKC-QTD-SELECAO
024600            OR NOT MERCADO-CONV-VALIDO.
024700*
024800 P500-FIM.
024900     EXIT.
025000*-----------------------------------------------------------------
025100 P510-CRITICA-1-SELECAO.
025200*    FORA DO MODO ESTRITO, SO EXIGE O UID DA SELECAO PREENCHIDO -
025300*    A CONFERENCIA DE PREFIXO (SELECAO COMECA PELO UID DO MERCADO)
025400*    E O FORMATO (CNVM0904, MODO "W") SO SE APLICAM NO MODO ESTRITO
025500*    (CNV0012), IGUAL JA DOCUMENTADO NO CABECALHO DESTA ROTINA
025600*
025700     IF MKC-UID-SELECAO (IX-MKC-SELECAO) = SPACES
025800         MOVE IX-MKC-SELECAO          TO LKS-IND-SELECAO
025900         SET ERRO-UID-SELECAO         TO TRUE
026000     ELSE
026100         IF MODO-ESTRITO
026200             IF WS-TAM-UID-MERCADO > 0
026300                 AND MKC-UID-SELECAO (IX-MKC-SELECAO)
026400                         (1:WS-TAM-UID-MERCADO)
026500                     NOT = MKC-UID-MERCADO (1:WS-TAM-UID-MERCADO)
026600                 MOVE IX-MKC-SELECAO      TO LKS-IND-SELECAO
026700                 SET ERRO-UID-SELECAO     TO TRUE
026800             ELSE
026900                 MOVE SPACES          TO WS-PARM-0904
027000                 MOVE "W"             TO WS-0904-MODO
027100                 MOVE MKC-UID-SELECAO (IX-MKC-SELECAO)
027200                                      TO WS-0904-UID-SELECAO
027300                 CALL "CNVM0904" USING WS-PARM-0904
027400                 IF WS-0904-RETORNO NOT = ZERO
027500                     MOVE IX-MKC-SELECAO  TO LKS-IND-SELECAO
027600                     SET ERRO-UID-SELECAO TO TRUE
027700                 END-IF
027800             END-IF
027900         END-IF
028000     END-IF.
028100*
028200     IF MERCADO-CONV-VALIDO
028300         IF MKC-TIPO-SELECAO (IX-MKC-SELECAO) = ZERO
028400             MOVE IX-MKC-SELECAO      TO LKS-IND-SELECAO
028500             SET ERRO-TIPO-SELECAO    TO TRUE
028600         ELSE
028700             IF MKC-ODDS-SELECAO (IX-MKC-SELECAO) NOT > 1.00
028800                 MOVE IX-MKC-SELECAO  TO LKS-IND-SELECAO
028900                 SET ERRO-ODDS-SELECAO TO TRUE
029000             ELSE
029100                 SET IX-MKC-SELECAO UP BY 1
029200             END-IF
029300         END-IF
029400     END-IF.
029500*
029600 P510-FIM.
029700     EXIT.
029800*-----------------------------------------------------------------
029900 END PROGRAM CNVM0906.
