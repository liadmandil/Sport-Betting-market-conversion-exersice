000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: SETOR DE PROCESSAMENTO DE DADOS
000400* Purpose: CATALOGO DO MAPA DE SELECOES DE CADA TIPO DE MERCADO -
000500*          RESOLVE O NOME JA LIMPO DE UMA SELECAO PARA O CODIGO
000600*          NUMERICO DO TIPO DE SELECAO (selection_type_id)
000700******************************************************************
000800*-----------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.    CNVM0903.
001200 AUTHOR.        A. RAFFUL.
001300 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001400 DATE-WRITTEN.  15/03/1991.
001500 DATE-COMPILED. 07/05/2024.
001600 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
001700*-----------------------------------------------------------------
001800* HISTORICO DE ALTERACOES
001900*-----------------------------------------------------------------
002000* 15/03/1991 ARF  ORIGEM  ROTINA DE BUSCA DE SUBCODIGO DE ITEM
002100*                         DENTRO DE UMA FAMILIA DE PRODUTOS (USO
002200*                         NO ANTIGO CADASTRO DE PRECOS).
002300* 08/07/1994 MHS  CH0108  TABELA PASSA A SER BIDIMENSIONAL (UMA
002400*                         FAMILIA, VARIOS SUBCODIGOS).
002500* 14/02/1999 JPC  Y2K0007 REVISAO GERAL PARA O ANO 2000. NENHUM
002600*                         CAMPO DE DATA NESTA ROTINA; CONFIRMADO
002700*                         QUE NAO HA IMPACTO DE VIRADA DE SECULO.
002800* 30/09/2014 LCS  CH0271  ROTINA ADAPTADA PARA O CADASTRO DE
002900*                         PRODUTOS DO SISTEMA DE COMPRAS DE
003000*                         MERCADO (NUNCA CHEGOU A ENTRAR EM
003100*                         PRODUCAO NAQUELE PROJETO).
003200* 07/05/2024 ARF  CNV0005 REESCRITA PARA O LOTE DE CONVERSAO DE
003300*                         MERCADOS DE APOSTA. A TABELA PASSA A
003400*                         GUARDAR, PARA CADA UM DOS 7 TIPOS DO
003500*                         CNVM0901, O MAPA NOME DE SELECAO -->
003600*                         CODIGO DE TIPO DE SELECAO. OS ALIAS
003700*                         CURTOS "O"/"U" (TOTAL/UNDER) JA VEM
003800*                         GRAVADOS NA TABELA, EM VEZ DE SEREM
003900*                         SUBSTITUIDOS EM TEMPO DE EXECUCAO.
004000*-----------------------------------------------------------------
004100* FUNCAO: RECEBE O INDICE DO TIPO DE MERCADO NO CATALOGO DO
004200* CNVM0901 (LKS-IND-CATALOGO) E O NOME DE SELECAO JA LIMPO PELO
004300* CNVM0902 (MODO "L") E DEVOLVE O CODIGO NUMERICO DO TIPO DE
004400* SELECAO. NAO ENCONTRAR O NOME NO MAPA DO TIPO E FALHA DE TODO
004500* O REGISTRO (SELECAO DESCONHECIDA).
004600*-----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800*-----------------------------------------------------------------
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*-----------------------------------------------------------------
005300 DATA DIVISION.
005400*-----------------------------------------------------------------
005500 WORKING-STORAGE SECTION.
005600*-----------------------------------------------------------------
005700*    MAPA DE SELECOES POR TIPO DE MERCADO - CARGA VIA LITERAL, NA
005800*    ORDEM: NOME(15) + CODIGO-SELECAO(04), 4 PARES POR TIPO, NA
005900*    MESMA ORDEM DO CATALOGO DO CNVM0901 (1=1X2 ... 7=BTTS)
006000 01  WS-TAB-SELECAO-LIT.
006100*        TIPO 1 - 1X2
006200     05  FILLER PIC X(19) VALUE "team a         0001".
006300     05  FILLER PIC X(19) VALUE "draw           0002".
006400     05  FILLER PIC X(19) VALUE "team b         0003".
006500     05  FILLER PIC X(19) VALUE "               0000".
006600*        TIPO 2 - TOTAL
006700     05  FILLER PIC X(19) VALUE "over           0012".
006800     05  FILLER PIC X(19) VALUE "under          0013".
006900     05  FILLER PIC X(19) VALUE "o              0012".
007000     05  FILLER PIC X(19) VALUE "u              0013".
007100*        TIPO 3 - 1ST HALF - TOTAL
007200     05  FILLER PIC X(19) VALUE "over           0012".
007300     05  FILLER PIC X(19) VALUE "under          0013".
007400     05  FILLER PIC X(19) VALUE "o              0012".
007500     05  FILLER PIC X(19) VALUE "u              0013".
007600*        TIPO 4 - HANDICAP
007700     05  FILLER PIC X(19) VALUE "team a         1714".
007800     05  FILLER PIC X(19) VALUE "team b         1715".
007900     05  FILLER PIC X(19) VALUE "               0000".
008000     05  FILLER PIC X(19) VALUE "               0000".
008100*        TIPO 5 - 1ST HALF - HANDICAP
008200     05  FILLER PIC X(19) VALUE "team a         1714".
008300     05  FILLER PIC X(19) VALUE "team b         1715".
008400     05  FILLER PIC X(19) VALUE "               0000".
008500     05  FILLER PIC X(19) VALUE "               0000".
008600*        TIPO 6 - 2ND HALF - HANDICAP
008700     05  FILLER PIC X(19) VALUE "team a         1714".
008800     05  FILLER PIC X(19) VALUE "team b         1715".
008900     05  FILLER PIC X(19) VALUE "               0000".
009000     05  FILLER PIC X(19) VALUE "               0000".
009100*        TIPO 7 - BOTH TEAMS TO SCORE
009200     05  FILLER PIC X(19) VALUE "yes            0010".
009300     05  FILLER PIC X(19) VALUE "no             0011".
009400     05  FILLER PIC X(19) VALUE "               0000".
009500     05  FILLER PIC X(19) VALUE "               0000".
009600*-----------------------------------------------------------------
009700 01  WS-TAB-SELECAO REDEFINES WS-TAB-SELECAO-LIT.
009800     05  WS-TS-TIPO OCCURS 7 TIMES INDEXED BY IX-TIPO-SEL.
009900         10  WS-TS-PAR OCCURS 4 TIMES INDEXED BY IX-PAR-SEL.
010000             15  WS-TS-NOME              PIC X(15).
010100             15  WS-TS-COD                PIC 9(004).
010200*-----------------------------------------------------------------
010300 77  WS-ACHOU-SEL                     PIC X(001) VALUE "N".
010400     88  SELECAO-ACHADA                VALUE "S".
010500     88  SELECAO-NAO-ACHADA             VALUE "N".
010600*-----------------------------------------------------------------
010700 01  WS-NOME-COMPARA                  PIC X(015).
010800*-----------------------------------------------------------------
010900*    PRIMEIRO CARACTERE DO NOME DE SELECAO, ISOLADO - HERANCA DA
011000*    ROTINA SCMP0903 (TESTE RAPIDO DE SUBCODIGO EM BRANCO NO
011100*    ANTIGO CADASTRO DE PRECOS); NAO UTILIZADO NESTA REESCRITA.
011200 01  WS-NOME-COMPARA-R REDEFINES WS-NOME-COMPARA.
011300     05  WS-NOME-COMPARA-1            PIC X(001).
011400     05  FILLER                       PIC X(014).
011500*-----------------------------------------------------------------
011600 LINKAGE SECTION.
011700*-----------------------------------------------------------------
011800 01  LKS-PARAMETRO.
011900     05  LKS-IND-CATALOGO             PIC 9(002) COMP.
012000     05  LKS-NOME-SELECAO             PIC X(100).
012100     05  LKS-COD-SELECAO              PIC 9(004).
012200*-----------------------------------------------------------------
012300*        VISAO DE COMPATIBILIDADE DO CODIGO DE SELECAO DEVOLVIDO,
012400*        EM DOIS PARES DE DIGITOS - HERANCA DA TABELA BIDIMENSIONAL
012500*        DE SUBCODIGOS (CH0108); NAO UTILIZADA POR ENQUANTO.
012600     05  LKS-COD-SELECAO-R REDEFINES LKS-COD-SELECAO.
012700         10  LKS-COD-SELECAO-GRUPO    PIC 9(002).
012800         10  LKS-COD-SELECAO-ITEM     PIC 9(002).
012900     05  LKS-RETORNO                  PIC 9(001).
013000         88  SELECAO-OK               VALUE 0.
013100         88  SELECAO-INVALIDA         VALUE 1.
013200     05  FILLER                       PIC X(001).
013300*-----------------------------------------------------------------
013400 PROCEDURE DIVISION USING LKS-PARAMETRO.
013500*-----------------------------------------------------------------
013600 MAIN-PROCEDURE.
013700
013800     MOVE LKS-NOME-SELECAO (1:15)    TO WS-NOME-COMPARA.
013900     SET IX-TIPO-SEL                 TO LKS-IND-CATALOGO.
014000     SET IX-PAR-SEL                  TO 1.
014100     SET SELECAO-NAO-ACHADA          TO TRUE.
014200
014300     PERFORM P100-COMPARA-PAR THRU P100-FIM
014400         UNTIL IX-PAR-SEL > 4 OR SELECAO-ACHADA.
014500
014600     IF SELECAO-ACHADA
014700         MOVE WS-TS-COD (IX-TIPO-SEL IX-PAR-SEL) TO LKS-COD-SELECAO
014800         SET SELECAO-OK              TO TRUE
014900     ELSE
015000         MOVE ZERO                   TO LKS-COD-SELECAO
015100         SET SELECAO-INVALIDA        TO TRUE
015200     END-IF.
015300
015400     GOBACK.
015500*-----------------------------------------------------------------
015600 P100-COMPARA-PAR.
015700*    PAR COM NOME EM BRANCO (FILLER NAO USADO) NUNCA CONFERE
015800*
015900     IF WS-TS-NOME (IX-TIPO-SEL IX-PAR-SEL) NOT = SPACES
016000         AND WS-NOME-COMPARA = WS-TS-NOME (IX-TIPO-SEL IX-PAR-SEL)
016100         SET SELECAO-ACHADA           TO TRUE
016200     ELSE
016300         SET IX-PAR-SEL UP BY 1
016400     END-IF.
016500*
016600 P100-FIM.
016700     EXIT.
016800*-----------------------------------------------------------------
016900 END PROGRAM CNVM0903.
