000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: SETOR DE PROCESSAMENTO DE DADOS
000400* Purpose: LOTE DE CONVERSAO DE MERCADOS DE APOSTA ESPORTIVA -
000500*          PROGRAMA PRINCIPAL (LE MERCADO BRUTO, CONVERTE E GRAVA
000600*          MERCADO CONVERTIDO)
000700******************************************************************
000800*-----------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.    CNVM0300.
001200 AUTHOR.        A. RAFFUL.
001300 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001400 DATE-WRITTEN.  12/05/1985.
001500 DATE-COMPILED. 09/05/2024.
001600 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
001700*-----------------------------------------------------------------
001800* HISTORICO DE ALTERACOES
001900*-----------------------------------------------------------------
002000* 12/05/1985 ARF  ORIGEM  PROGRAMA DE CARGA DO ANTIGO SISTEMA DE
002100*                         PEDIDOS (LEITURA DE LOTE SEQUENCIAL,
002200*                         CRITICA E GRAVACAO EM ARQUIVO MESTRE).
002300* 03/11/1987 ARF  CH0019  INCLUIDO RELATORIO DE CARGA COM
002400*                         CABECALHO E TOTAIS DE RODAPE.
002500* 21/01/1996 MHS  CH0121  INCLUIDA CHAVE DE EXECUCAO "ESTRITA"
002600*                         PARA LOTES DE FORNECEDOR EXTERNO.
002700* 14/02/1999 JPC  Y2K0007 REVISAO GERAL PARA O ANO 2000. CAMPO DE
002800*                         DATA DE PROCESSAMENTO PASSA A GUARDAR O
002900*                         ANO COM 4 DIGITOS.
003000* 23/08/2006 MHS  CH0144  PADRONIZACAO DOS NOMES DE PARAGRAFO NO
003100*                         ESQUEMA PXXX DO SETOR.
003200* 30/09/2014 LCS  CH0271  PROGRAMA REAPROVEITADO COMO SCMP0300, NO
003300*                         PROJETO DE CARGA DE PRECOS DO SISTEMA DE
003400*                         COMPRAS DE MERCADO.
003500* 09/05/2024 ARF  CNV0009 REESCRITO PARA O LOTE DE CONVERSAO DE
003600*                         MERCADOS DE APOSTA ESPORTIVA. RETIRADA A
003700*                         TELA DE CONFIRMACAO DO OPERADOR - O LOTE
003800*                         RODA SEM INTERVENCAO, VIA AGENDADOR/JCL,
003900*                         CONTROLADO PELAS CHAVES UPSI.
004000* 10/05/2024 ARF  CNV0010 INCLUIDAS AS CHAVES UPSI-0 (CRITICA O
004100*                         MERCADO BRUTO ANTES DE CONVERTER, VIA
004200*                         CNVM0905), UPSI-1 (CRITICA O MERCADO
004300*                         CONVERTIDO DEPOIS, VIA CNVM0906) E
004400*                         UPSI-2 (MODO ESTRITO DAS DUAS CRITICAS).
004500* 09/08/2026 MHS  CNV0011 RETIRADO O RELATORIO COLUNADO (ARQ-
004600*                         RELATORIO, CABECALHO/RODAPE NOS MOLDES
004700*                         DO SCMP0300) - O LOTE NAO TEM MAIS
004800*                         ARQUIVO DE LISTAGEM IMPRESSA. FICAM SO
004900*                         O DISPLAY POR MERCADO (P505) E O DISPLAY
005000*                         DE TOTAIS NO FIM (P520).
005100* 09/08/2026 MHS  CNV0013 O DISPLAY DE TOTAIS EM P520 NAO INFORMAVA
005200*                         O NOME E O TAMANHO DO ARQUIVO DE SAIDA.
005300*                         INCLUIDA LINHA COM O NOME LOGICO DE
005400*                         ARQ-MERCADO-CONV E A QUANTIDADE DE
005500*                         REGISTROS GRAVADOS.
005600*-----------------------------------------------------------------
005700* FUNCAO: LE O ARQUIVO DE MERCADOS BRUTOS (COPY CNVRMK), UM
005800* REGISTRO POR VEZ, NA ORDEM DO ARQUIVO. PARA CADA MERCADO,
005900* RESOLVE O TIPO (CNVM0901), EXTRAI O ESPECIFICADOR QUANDO HOUVER
006000* (CNVM0902), MONTA O UID DO MERCADO (CNVM0904), CONVERTE CADA
006100* SELECAO (CNVM0902 + CNVM0903 + CNVM0904) E GRAVA O MERCADO
006200* CONVERTIDO (COPY CNVPMK) NO ARQUIVO DE SAIDA. MERCADO QUE FALHAR
006300* EM QUALQUER PASSO E DESCARTADO - NAO INTERROMPE O LOTE. A CADA
006400* MERCADO E NO FIM DO LOTE, MOSTRA NO CONSOLE (DISPLAY) UMA LINHA
006500* DE SITUACAO E OS TOTAIS DE LIDOS, CONVERTIDOS E COM ERRO.
006600*-----------------------------------------------------------------
006700 ENVIRONMENT DIVISION.
006800*-----------------------------------------------------------------
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS CLASSE-DIGITO IS "0" THRU "9"
007300     UPSI-0 ON STATUS IS UPSI-0-ON
007400            OFF STATUS IS UPSI-0-OFF
007500     UPSI-1 ON STATUS IS UPSI-1-ON
007600            OFF STATUS IS UPSI-1-OFF
007700     UPSI-2 ON STATUS IS UPSI-2-ON
007800            OFF STATUS IS UPSI-2-OFF.
007900*-----------------------------------------------------------------
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT ARQ-MERCADO-BRUTO ASSIGN TO MERCADO-BRUTO
008300          ORGANIZATION   IS SEQUENTIAL
008400          ACCESS         IS SEQUENTIAL
008500          FILE STATUS    IS WS-FS-BRUTO.
008600*
008700     SELECT ARQ-MERCADO-CONV ASSIGN TO MERCADO-CONV
008800          ORGANIZATION   IS SEQUENTIAL
008900          ACCESS         IS SEQUENTIAL
009000          FILE STATUS    IS WS-FS-CONV.
009100*-----------------------------------------------------------------
009200 DATA DIVISION.
009300*-----------------------------------------------------------------
009400 FILE SECTION.
009500*-----------------------------------------------------------------
009600 FD  ARQ-MERCADO-BRUTO.
009700     COPY CNVRMK.
009800*-----------------------------------------------------------------
009900 FD  ARQ-MERCADO-CONV.
010000     COPY CNVPMK.
010100*-----------------------------------------------------------------
010200 WORKING-STORAGE SECTION.
010300*-----------------------------------------------------------------
010400*    AREA DE MONTAGEM DO ESPECIFICADOR (CHAVE/VALOR) DO MERCADO
010500 01  WS-AREA-ESPECIF.
010600     05  WS-QTD-ESPECIF                PIC 9(001).
010700     05  WS-CHAVE-ESPECIF              PIC X(010).
010800     05  WS-VALOR-ESPECIF              PIC X(010).
010900     05  FILLER                        PIC X(001).
011000*-----------------------------------------------------------------
011100 01  WS-UID-MERCADO-ATUAL              PIC X(040).
011200 01  WS-UID-MERCADO-R REDEFINES WS-UID-MERCADO-ATUAL.
011300     05  WS-UMA-COD-EVENTO             PIC X(020).
011400     05  FILLER                        PIC X(020).
011500*-----------------------------------------------------------------
011600 01  WS-COD-TIPO-MERCADO-ATUAL         PIC X(004).
011700 01  WS-IND-CATALOGO-ATUAL             PIC 9(002) COMP.
011800 01  WS-TIPO-ESPECIF-ATUAL             PIC X(001).
011900*-----------------------------------------------------------------
012000*    CONTADORES DO LOTE - SEMPRE COMP, POR SEREM USADOS EM COMPUTE
012100*    E COMO INDICE DE POSICAO NO RELATORIO
012200 01  WS-CONTADORES.
012300     05  WS-QTD-LIDOS                  PIC 9(007) COMP.
012400     05  WS-QTD-CONVERTIDOS            PIC 9(007) COMP.
012500     05  WS-QTD-COM-ERRO               PIC 9(007) COMP.
012600     05  FILLER                        PIC X(001).
012700*-----------------------------------------------------------------
012800 77  WS-FS-BRUTO                       PIC X(002).
012900     88  WS-FS-BRUTO-OK                VALUE "00".
013000     88  WS-FS-BRUTO-FIM                VALUE "10".
013100*-----------------------------------------------------------------
013200 77  WS-FS-CONV                        PIC X(002).
013300     88  WS-FS-CONV-OK                 VALUE "00".
013400*-----------------------------------------------------------------
013500 77  WS-FLAG-FIM-ARQUIVO               PIC X(001) VALUE "N".
013600     88  FLAG-FIM-ARQUIVO              VALUE "S".
013700*-----------------------------------------------------------------
013800 77  WS-FLAG-MERCADO                   PIC X(001) VALUE "S".
013900     88  FLAG-MERCADO-OK               VALUE "S".
014000     88  FLAG-MERCADO-COM-ERRO         VALUE "N".
014100*-----------------------------------------------------------------
014200 77  WS-MODO-CRITICA                   PIC X(001) VALUE "N".
014300     88  MODO-CRITICA-ESTRITA          VALUE "S".
014400     88  MODO-CRITICA-NORMAL           VALUE "N".
014500*-----------------------------------------------------------------
014600 77  WS-MSG-ERRO                       PIC X(040) VALUE SPACES.
014700*-----------------------------------------------------------------
014800*    PARAMETRO DE CHAMADA DO CNVM0901 (CATALOGO DE TIPO DE MERCADO)
014900 01  WS-PARM-0901.
015000     05  WS-0901-NOME-MERCADO          PIC X(100).
015100     05  WS-0901-COD-TIPO-MERCADO      PIC X(004).
015200     05  WS-0901-TIPO-ESPECIF          PIC X(001).
015300     05  WS-0901-IND-CATALOGO          PIC 9(002) COMP.
015400     05  WS-0901-RETORNO               PIC 9(001).
015500     05  FILLER                        PIC X(001).
015600*-----------------------------------------------------------------
015700*    PARAMETRO DE CHAMADA DO CNVM0902 (NORMALIZACAO DE TEXTO)
015800 01  WS-PARM-0902.
015900     05  WS-0902-MODO                  PIC X(001).
016000     05  WS-0902-TEXTO-ENTRADA         PIC X(100).
016100     05  WS-0902-TEXTO-SAIDA           PIC X(100).
016200     05  WS-0902-RETORNO               PIC 9(001).
016300     05  FILLER                        PIC X(001).
016400*-----------------------------------------------------------------
016500*    PARAMETRO DE CHAMADA DO CNVM0903 (MAPA DE SELECOES)
016600 01  WS-PARM-0903.
016700     05  WS-0903-IND-CATALOGO          PIC 9(002) COMP.
016800     05  WS-0903-NOME-SELECAO          PIC X(100).
016900     05  WS-0903-COD-SELECAO           PIC 9(004).
017000     05  WS-0903-RETORNO               PIC 9(001).
017100     05  FILLER                        PIC X(001).
017200*-----------------------------------------------------------------
017300*    PARAMETRO DE CHAMADA DO CNVM0904 (GERACAO/VALIDACAO DE UID)
017400 01  WS-PARM-0904.
017500     05  WS-0904-MODO                  PIC X(001).
017600     05  WS-0904-COD-EVENTO            PIC X(020).
017700     05  WS-0904-COD-TIPO-MERCADO      PIC X(004).
017800     05  WS-0904-TEM-ESPECIF           PIC X(001).
017900     05  WS-0904-VALOR-ESPECIF         PIC X(010).
018000     05  WS-0904-UID-MERCADO           PIC X(040).
018100     05  WS-0904-COD-SELECAO           PIC 9(004).
018200     05  WS-0904-UID-SELECAO           PIC X(045).
018300     05  WS-0904-RETORNO               PIC 9(001).
018400     05  FILLER                        PIC X(001).
018500*-----------------------------------------------------------------
018600*    PARAMETRO DE CHAMADA DO CNVM0905 (CRITICA DO MERCADO BRUTO)
018700 01  WS-MODO-VALIDACAO-BRUTO.
018800     05  WS-MVB-MODO                   PIC X(001).
018900     05  WS-MVB-IND-SELECAO            PIC 9(002) COMP.
019000     05  WS-MVB-RETORNO                PIC 9(001).
019100     05  FILLER                        PIC X(001).
019200*-----------------------------------------------------------------
019300*    PARAMETRO DE CHAMADA DO CNVM0906 (CRITICA DO MERCADO CONV.)
019400 01  WS-MODO-VALIDACAO-CONV.
019500     05  WS-MVC-MODO                   PIC X(001).
019600     05  WS-MVC-IND-SELECAO            PIC 9(002) COMP.
019700     05  WS-MVC-RETORNO                PIC 9(001).
019800     05  FILLER                        PIC X(001).
019900*-----------------------------------------------------------------
020000*    LINHA DE DISPLAY POR MERCADO PROCESSADO - HERDA O LAYOUT DO
020100*    ANTIGO DETALHE DO RELATORIO (WS-LST-DET-1), SO QUE AGORA VAI
020200*    SO PARA O CONSOLE (CNV0011), NAO PARA ARQUIVO
020300 01  WS-LST-DET-1.
020400     05  FILLER               PIC X(02) VALUE SPACES.
020500     05  WS-LST-POS           PIC ZZZZ9 VALUE ZEROS.
020600     05  FILLER               PIC X(03) VALUE SPACES.
020700     05  WS-LST-NOME          PIC X(42) VALUE SPACES.
020800     05  FILLER               PIC X(03) VALUE SPACES.
020900     05  WS-LST-SITUACAO      PIC X(24) VALUE SPACES.
021000*-----------------------------------------------------------------
021100 PROCEDURE DIVISION.
021200*-----------------------------------------------------------------
021300 MAIN-PROCEDURE.
021400
021500     PERFORM P100-INICIALIZA  THRU P100-FIM.
021600
021700     PERFORM P300-PROCESSA    THRU P300-FIM.
021800
021900     PERFORM P900-FIM.
022000*-----------------------------------------------------------------
022100 P100-INICIALIZA.
022200
022300     MOVE ZERO                         TO WS-QTD-LIDOS
022400                                           WS-QTD-CONVERTIDOS
022500                                           WS-QTD-COM-ERRO.
022600     IF UPSI-2-ON
022700         SET MODO-CRITICA-ESTRITA      TO TRUE
022800     ELSE
022900         SET MODO-CRITICA-NORMAL       TO TRUE
023000     END-IF.
023100
023200     PERFORM P110-ABRE-ENTRADA  THRU P110-FIM.
023300
023400     PERFORM P120-ABRE-SAIDA    THRU P120-FIM.
023500*
023600 P100-FIM.
023700     EXIT.
023800*-----------------------------------------------------------------
023900 P110-ABRE-ENTRADA.
024000*
024100     OPEN INPUT ARQ-MERCADO-BRUTO.
024200*
024300     IF NOT WS-FS-BRUTO-OK
024400         DISPLAY "CNVM0300 - ERRO NA ABERTURA DO ARQUIVO DE MERCAD
024500-                "O BRUTO. FILE STATUS: " WS-FS-BRUTO
024600         PERFORM P900-FIM
024700     END-IF.
024800*
024900 P110-FIM.
025000     EXIT.
025100*-----------------------------------------------------------------
025200 P120-ABRE-SAIDA.
025300*
025400     OPEN OUTPUT ARQ-MERCADO-CONV.
025500*
025600     IF NOT WS-FS-CONV-OK
025700         DISPLAY "CNVM0300 - ERRO NA ABERTURA DO ARQUIVO DE MERCAD
025800-                "O CONVERTIDO. FILE STATUS: " WS-FS-CONV
025900         PERFORM P900-FIM
026000     END-IF.
026100*
026200 P120-FIM.
026300     EXIT.
026400*-----------------------------------------------------------------
026500 P300-PROCESSA.
026600*
026700     PERFORM P400-PROCESSA-MERCADO THRU P400-FIM
026800         UNTIL FLAG-FIM-ARQUIVO.
026900*
027000     PERFORM P520-FINALIZA-RELATORIO THRU P520-FIM.
027100*
027200 P300-FIM.
027300     EXIT.
027400*-----------------------------------------------------------------
027500 P400-PROCESSA-MERCADO.
027600*
027700     READ ARQ-MERCADO-BRUTO
027800         AT END
027900             SET FLAG-FIM-ARQUIVO        TO TRUE
028000         NOT AT END
028100             ADD 1                        TO WS-QTD-LIDOS
028200             SET FLAG-MERCADO-OK          TO TRUE
028300             MOVE SPACES                  TO WS-MSG-ERRO
028400*
028500             IF UPSI-0-ON
028600                 PERFORM P405-CRITICA-BRUTO THRU P405-FIM
028700             END-IF
028800*
028900             IF FLAG-MERCADO-OK
029000                 PERFORM P420-CONVERTE-MERCADO THRU P420-FIM
029100             END-IF
029200*
029300             IF FLAG-MERCADO-OK AND UPSI-1-ON
029400                 PERFORM P460-CRITICA-CONVERTIDO THRU P460-FIM
029500             END-IF
029600*
029700             IF FLAG-MERCADO-OK
029800                 WRITE REG-MERCADO-CONV
029900                 ADD 1                    TO WS-QTD-CONVERTIDOS
030000             ELSE
030100                 ADD 1                    TO WS-QTD-COM-ERRO
030200             END-IF
030300*
030400             PERFORM P505-GRAVA-RPT THRU P505-FIM
030500     END-READ.
030600*
030700 P400-FIM.
030800     EXIT.
030900*-----------------------------------------------------------------
031000 P405-CRITICA-BRUTO.
031100*    CRITICA OPCIONAL DO MERCADO BRUTO, ANTES DA CONVERSAO (UPSI-0)
031200*
031300     MOVE SPACES                         TO WS-MODO-VALIDACAO-BRUTO.
031400     IF MODO-CRITICA-ESTRITA
031500         MOVE "S"                        TO WS-MVB-MODO
031600     ELSE
031700         MOVE "N"                        TO WS-MVB-MODO
031800     END-IF.
031900*
032000     CALL "CNVM0905" USING WS-MODO-VALIDACAO-BRUTO
032100                            REG-MERCADO-BRUTO.
032200*
032300     IF WS-MVB-RETORNO NOT = ZERO
032400         SET FLAG-MERCADO-COM-ERRO        TO TRUE
032500         MOVE "MERCADO BRUTO REPROVADO NA CRITICA" TO WS-MSG-ERRO
032600     END-IF.
032700*
032800 P405-FIM.
032900     EXIT.
033000*-----------------------------------------------------------------
033100 P420-CONVERTE-MERCADO.
033200*    PASSO 1 - RESOLVE O TIPO DE MERCADO PELO NOME (CNVM0901)
033300*
033400     MOVE SPACES                         TO WS-PARM-0901.
033500     MOVE MKB-NOME-MERCADO               TO WS-0901-NOME-MERCADO.
033600*
033700     CALL "CNVM0901" USING WS-PARM-0901.
033800*
033900     IF WS-0901-RETORNO NOT = ZERO
034000         SET FLAG-MERCADO-COM-ERRO        TO TRUE
034100         MOVE "TIPO DE MERCADO DESCONHECIDO" TO WS-MSG-ERRO
034200     ELSE
034300         MOVE WS-0901-COD-TIPO-MERCADO    TO WS-COD-TIPO-MERCADO-ATUAL
034400         MOVE WS-0901-TIPO-ESPECIF        TO WS-TIPO-ESPECIF-ATUAL
034500         MOVE WS-0901-IND-CATALOGO        TO WS-IND-CATALOGO-ATUAL
034600*
034700         PERFORM P425-EXTRAI-ESPECIFICADOR THRU P425-FIM
034800*
034900         PERFORM P430-GERA-UID-MERCADO     THRU P430-FIM
035000     END-IF.
035100*
035200     IF FLAG-MERCADO-OK
035300         PERFORM P440-CONVERTE-SELECOES THRU P440-FIM
035400     END-IF.
035500*
035600     IF FLAG-MERCADO-OK
035700         PERFORM P450-MONTA-MERCADO-CONV THRU P450-FIM
035800     END-IF.
035900*
036000 P420-FIM.
036100     EXIT.
036200*-----------------------------------------------------------------
036300 P425-EXTRAI-ESPECIFICADOR.
036400*    PASSO 2 - PERCORRE AS SELECOES BRUTAS, NA ORDEM, E GUARDA O
036500*    PRIMEIRO VALOR DE TOTAL/HANDICAP DIFERENTE DE "0"; QUANDO O
036600*    TIPO NAO EXIGE ESPECIFICADOR, NAO HA NADA A FAZER
036700*
036800     MOVE ZERO                           TO WS-QTD-ESPECIF.
036900     MOVE SPACES                         TO WS-CHAVE-ESPECIF.
037000     MOVE "0"                            TO WS-VALOR-ESPECIF.
037100*
037200     IF WS-TIPO-ESPECIF-ATUAL = "T" OR WS-TIPO-ESPECIF-ATUAL = "H"
037300         SET IX-MKB-SELECAO              TO 1
037400         PERFORM P426-EXTRAI-1-SELECAO THRU P426-FIM
037500             UNTIL IX-MKB-SELECAO > MKB-QTD-SELECAO
037600                OR WS-VALOR-ESPECIF NOT = "0"
037700     END-IF.
037800*
037900 P425-FIM.
038000     EXIT.
038100*-----------------------------------------------------------------
038200 P426-EXTRAI-1-SELECAO.
038300*
038400     MOVE SPACES                         TO WS-PARM-0902.
038500     IF WS-TIPO-ESPECIF-ATUAL = "T"
038600         MOVE "T"                        TO WS-0902-MODO
038700     ELSE
038800         MOVE "H"                        TO WS-0902-MODO
038900     END-IF.
039000     MOVE MKB-NOME-SELECAO (IX-MKB-SELECAO) TO WS-0902-TEXTO-ENTRADA.
039100*
039200     CALL "CNVM0902" USING WS-PARM-0902.
039300*
039400     IF WS-VALOR-ESPECIF = "0"
039500         MOVE WS-0902-TEXTO-SAIDA (1:10) TO WS-VALOR-ESPECIF
039600     END-IF.
039700*
039800     SET IX-MKB-SELECAO UP BY 1.
039900*
040000 P426-FIM.
040100     EXIT.
040200*-----------------------------------------------------------------
040300 P430-GERA-UID-MERCADO.
040400*    PASSO 3 - MONTA O UID DO MERCADO (CNVM0904, MODO "B")
040500*
040600     MOVE ZERO                           TO WS-QTD-ESPECIF.
040700     IF WS-TIPO-ESPECIF-ATUAL = "T" OR WS-TIPO-ESPECIF-ATUAL = "H"
040800*        O VALOR JA VEM PREENCHIDO (ACHADO OU DEFAULT) - NUNCA
040900*        FICA EM BRANCO, ENTAO O SEGMENTO E SEMPRE ACRESCENTADO
041000         MOVE 1                          TO WS-QTD-ESPECIF
041100         IF WS-TIPO-ESPECIF-ATUAL = "T"
041200             MOVE "total"                TO WS-CHAVE-ESPECIF
041300         ELSE
041400             MOVE "hcp"                  TO WS-CHAVE-ESPECIF
041500         END-IF
041600     END-IF.
041700*
041800     MOVE SPACES                         TO WS-PARM-0904.
041900     MOVE "B"                            TO WS-0904-MODO.
042000     MOVE MKB-COD-EVENTO                 TO WS-0904-COD-EVENTO.
042100     MOVE WS-COD-TIPO-MERCADO-ATUAL       TO WS-0904-COD-TIPO-MERCADO.
042200     IF WS-QTD-ESPECIF = 1
042300         MOVE "S"                        TO WS-0904-TEM-ESPECIF
042400         MOVE WS-VALOR-ESPECIF           TO WS-0904-VALOR-ESPECIF
042500     ELSE
042600         MOVE "N"                        TO WS-0904-TEM-ESPECIF
042700     END-IF.
042800*
042900     CALL "CNVM0904" USING WS-PARM-0904.
043000*
043100     MOVE WS-0904-UID-MERCADO            TO WS-UID-MERCADO-ATUAL.
043200*
043300 P430-FIM.
043400     EXIT.
043500*-----------------------------------------------------------------
043600 P440-CONVERTE-SELECOES.
043700*    PASSO 4 - CONVERTE CADA SELECAO BRUTA, NA ORDEM DO MERCADO
043800*
043900     SET IX-MKB-SELECAO                  TO 1.
044000     SET IX-MKC-SELECAO                  TO 1.
044100*
044200     PERFORM P445-CONVERTE-1-SELECAO THRU P445-FIM
044300         UNTIL IX-MKB-SELECAO > MKB-QTD-SELECAO
044400            OR NOT FLAG-MERCADO-OK.
044500*
044600 P440-FIM.
044700     EXIT.
044800*-----------------------------------------------------------------
044900 P445-CONVERTE-1-SELECAO.
045000*
045100     MOVE SPACES                         TO WS-PARM-0902.
045200     MOVE "L"                            TO WS-0902-MODO.
045300     MOVE MKB-NOME-SELECAO (IX-MKB-SELECAO) TO WS-0902-TEXTO-ENTRADA.
045400*
045500     CALL "CNVM0902" USING WS-PARM-0902.
045600*
045700     MOVE SPACES                         TO WS-PARM-0903.
045800     MOVE WS-IND-CATALOGO-ATUAL          TO WS-0903-IND-CATALOGO.
045900     MOVE WS-0902-TEXTO-SAIDA            TO WS-0903-NOME-SELECAO.
046000*
046100     CALL "CNVM0903" USING WS-PARM-0903.
046200*
046300     IF WS-0903-RETORNO NOT = ZERO
046400         SET FLAG-MERCADO-COM-ERRO        TO TRUE
046500         MOVE "SELECAO DESCONHECIDA"      TO WS-MSG-ERRO
046600     ELSE
046700         MOVE SPACES                      TO WS-PARM-0904
046800         MOVE "S"                         TO WS-0904-MODO
046900         MOVE WS-UID-MERCADO-ATUAL        TO WS-0904-UID-MERCADO
047000         MOVE WS-0903-COD-SELECAO         TO WS-0904-COD-SELECAO
047100*
047200         CALL "CNVM0904" USING WS-PARM-0904
047300*
047400         MOVE WS-0904-UID-SELECAO     TO MKC-UID-SELECAO (IX-MKC-SELECAO)
047500         MOVE WS-0903-COD-SELECAO     TO MKC-TIPO-SELECAO (IX-MKC-SELECAO)
047600         MOVE MKB-ODDS-SELECAO (IX-MKB-SELECAO)
047700                                      TO MKC-ODDS-SELECAO (IX-MKC-SELECAO)
047800*
047900         SET IX-MKB-SELECAO UP BY 1
048000         SET IX-MKC-SELECAO UP BY 1
048100     END-IF.
048200*
048300 P445-FIM.
048400     EXIT.
048500*-----------------------------------------------------------------
048600 P450-MONTA-MERCADO-CONV.
048700*    PASSO 5 - COMPLETA OS DEMAIS CAMPOS DO REGISTRO CONVERTIDO
048800*
048900     MOVE WS-UID-MERCADO-ATUAL           TO MKC-UID-MERCADO.
049000     MOVE WS-COD-TIPO-MERCADO-ATUAL       TO MKC-TIPO-MERCADO.
049100     MOVE WS-QTD-ESPECIF                 TO MKC-QTD-ESPECIF.
049200     MOVE WS-CHAVE-ESPECIF               TO MKC-ESPECIF-CHAVE.
049300     MOVE WS-VALOR-ESPECIF               TO MKC-ESPECIF-VALOR.
049400     MOVE MKB-QTD-SELECAO                TO MKC-QTD-SELECAO.
049500*
049600 P450-FIM.
049700     EXIT.
049800*-----------------------------------------------------------------
049900 P460-CRITICA-CONVERTIDO.
050000*    CRITICA OPCIONAL DO MERCADO CONVERTIDO, DEPOIS DA CONVERSAO
050100*    (UPSI-1)
050200*
050300     MOVE SPACES                         TO WS-MODO-VALIDACAO-CONV.
050400     IF MODO-CRITICA-ESTRITA
050500         MOVE "S"                        TO WS-MVC-MODO
050600     ELSE
050700         MOVE "N"                        TO WS-MVC-MODO
050800     END-IF.
050900*
051000     CALL "CNVM0906" USING WS-MODO-VALIDACAO-CONV
051100                            REG-MERCADO-CONV.
051200*
051300     IF WS-MVC-RETORNO NOT = ZERO
051400         SET FLAG-MERCADO-COM-ERRO        TO TRUE
051500         MOVE "MERCADO CONVERTIDO REPROVADO NA CRITICA" TO WS-MSG-ERRO
051600     END-IF.
051700*
051800 P460-FIM.
051900     EXIT.
052000*-----------------------------------------------------------------
052100 P505-GRAVA-RPT.
052200*    UMA LINHA DE DISPLAY POR MERCADO PROCESSADO, COM SUCESSO OU
052300*    ERRO - NAO VAI MAIS PARA ARQUIVO DE RELATORIO (CNV0011)
052400*
052500     MOVE WS-QTD-LIDOS                   TO WS-LST-POS.
052600     MOVE MKB-NOME-MERCADO (1:42)        TO WS-LST-NOME.
052700*
052800     IF FLAG-MERCADO-OK
052900         MOVE "CONVERTIDO OK"             TO WS-LST-SITUACAO
053000     ELSE
053100         STRING "ERRO: " WS-MSG-ERRO DELIMITED BY SIZE
053200             INTO WS-LST-SITUACAO
053300     END-IF.
053400*
053500     DISPLAY "CNVM0300 " WS-LST-POS " " WS-LST-NOME " "
053600             WS-LST-SITUACAO.
053700*
053800 P505-FIM.
053900     EXIT.
054000*-----------------------------------------------------------------
054100 P520-FINALIZA-RELATORIO.
054200*    TOTAIS DO LOTE - SO PARA O CONSOLE, SEM RODAPE DE RELATORIO
054300*    (CNV0011). INCLUI NOME E TAMANHO DO ARQUIVO DE SAIDA (CNV0013)
054400*
054500     DISPLAY "CNVM0300 - LIDOS: " WS-QTD-LIDOS
054600             " CONVERTIDOS: " WS-QTD-CONVERTIDOS
054700             " COM ERRO: " WS-QTD-COM-ERRO.
054800*
054900     DISPLAY "CNVM0300 - ARQUIVO DE SAIDA: MERCADO-CONV"
055000             "  REGISTROS GRAVADOS: " WS-QTD-CONVERTIDOS.
055100*
055200 P520-FIM.
055300     EXIT.
055400*-----------------------------------------------------------------
055500 P900-FIM.
055600*
055700     CLOSE ARQ-MERCADO-BRUTO
055800           ARQ-MERCADO-CONV.
055900     GOBACK.
056000*-----------------------------------------------------------------
056100 END PROGRAM CNVM0300.
