000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: SETOR DE PROCESSAMENTO DE DADOS
000400* Purpose: ROTINAS DE NORMALIZACAO DE TEXTO DO LOTE DE CONVERSAO
000500*          DE MERCADOS DE APOSTA - LIMPEZA DE NOME E EXTRACAO DE
000600*          VALOR NUMERICO DE TOTAL/HANDICAP
000700******************************************************************
000800*-----------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.    CNVM0902.
001200 AUTHOR.        A. RAFFUL.
001300 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001400 DATE-WRITTEN.  11/06/1988.
001500 DATE-COMPILED. 06/05/2024.
001600 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
001700*-----------------------------------------------------------------
001800* HISTORICO DE ALTERACOES
001900*-----------------------------------------------------------------
002000* 11/06/1988 ARF  ORIGEM  ROTINA DE EXTRACAO DE DIGITO VERIFICADOR
002100*                         DE CODIGO DE BARRAS (BASE ORIGINAL).
002200* 02/05/1990 ARF  CH0061  REAPROVEITADO O VARREDOR DE CARACTERES
002300*                         PARA RETIRAR MASCARA DE CAMPOS ALFA.
002400* 19/08/1993 MHS  CH0098  INCLUIDA OPCAO DE COLAPSO DE BRANCOS.
002500* 14/02/1999 JPC  Y2K0007 REVISAO GERAL PARA O ANO 2000. NENHUM
002600*                         CAMPO DE DATA NESTA ROTINA; CONFIRMADO
002700*                         QUE NAO HA IMPACTO DE VIRADA DE SECULO.
002800* 12/03/2007 MHS  CH0151  PADRONIZACAO PXXX E REESCRITA EM MODO
002900*                         DE PARAMETRO UNICO COM CHAVE LKS-MODO.
003000* 30/09/2014 LCS  CH0271  ROTINA BASE DO SCMP0902 (VALIDACAO DE
003100*                         DIGITO VERIFICADOR EAN-13).
003200* 06/05/2024 ARF  CNV0003 REESCRITA PARA O LOTE DE CONVERSAO DE
003300*                         MERCADOS DE APOSTA. AGORA OFERECE 4
003400*                         MODOS: M-NORMALIZA NOME DE MERCADO,
003500*                         L-LIMPA NOME DE SELECAO, T-EXTRAI VALOR
003600*                         DE TOTAL, H-EXTRAI VALOR DE HANDICAP.
003700*-----------------------------------------------------------------
003800* FUNCAO: LKS-MODO = "M" DEVOLVE O NOME DE MERCADO MAIUSCULIZADO
003900* E SEM BRANCOS A ESQUERDA (SEM RETIRAR DIGITOS).
004000* LKS-MODO = "L" DEVOLVE O NOME DE SELECAO MINUSCULIZADO, SEM
004100* BRANCOS, SEM TOKENS NUMERICOS (SINAL OPCIONAL + DIGITOS + FRACAO
004200* OPCIONAL) E COM OS BRANCOS INTERNOS COLAPSADOS A UM SO ESPACO.
004300* LKS-MODO = "T" DEVOLVE O PRIMEIRO NUMERO SEM SINAL ENCONTRADO NO
004400* TEXTO BRUTO, OU "2.5" SE NAO HOUVER NENHUM.
004500* LKS-MODO = "H" DEVOLVE O PRIMEIRO NUMERO, COM SINAL OPCIONAL,
004600* ENCONTRADO NO TEXTO BRUTO, OU "0" SE NAO HOUVER NENHUM.
004700*-----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS CLASSE-DIGITO IS "0" THRU "9".
005400*-----------------------------------------------------------------
005500 DATA DIVISION.
005600*-----------------------------------------------------------------
005700 WORKING-STORAGE SECTION.
005800*-----------------------------------------------------------------
005900 01  WS-ALFABETO.
006000     05  WS-ALFA-MIN  PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
006100     05  WS-ALFA-MAI  PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006200     05  FILLER       PIC X(01).
006300*    VISAO UNICA DO PAR DE ALFABETOS - HERANCA DA ROTINA SCMP0902,
006400*    QUE TRATAVA O PAR COMO UM SO BLOCO DE 53 BYTES; MANTIDA SEM
006500*    USO DIRETO NESTA REESCRITA, POR CAUTELA.
006600 01  WS-ALFABETO-R REDEFINES WS-ALFABETO.
006700     05  FILLER       PIC X(53).
006800*-----------------------------------------------------------------
006900 01  WS-TEXTO-TRAB                   PIC X(100).
007000*    PRIMEIRO CARACTERE ISOLADO DO TEXTO DE TRABALHO - RESERVADO
007100*    PARA TESTE RAPIDO DE CAMPO EM BRANCO, SEM REFERENCE-MOD.
007200 01  WS-TEXTO-TRAB-R REDEFINES WS-TEXTO-TRAB.
007300     05  WS-TEXTO-TRAB-1             PIC X(001).
007400     05  FILLER                      PIC X(099).
007500 01  WS-TEXTO-LIMPO                  PIC X(100).
007600 01  WS-TEXTO-COLAPSADO              PIC X(100).
007700*-----------------------------------------------------------------
007800 01  WS-PONTEIROS.
007900     05  WS-POS-IN                   PIC 9(003) COMP.
008000     05  WS-POS-OUT                  PIC 9(003) COMP.
008100     05  WS-POS-TOK                  PIC 9(003) COMP.
008200     05  WS-POS-FIM                  PIC 9(003) COMP.
008300     05  WS-TAM-TOKEN                PIC 9(003) COMP.
008400     05  FILLER                      PIC X(001).
008500*-----------------------------------------------------------------
008600 77  WS-ACHOU-NUM                     PIC X(001) VALUE "N".
008700     88  ACHOU-NUMERO                 VALUE "S".
008800     88  NAO-ACHOU-NUMERO             VALUE "N".
008900*-----------------------------------------------------------------
009000 77  WS-EMITIU-ALGO                   PIC X(001) VALUE "N".
009100     88  JA-EMITIU-CHAR                VALUE "S".
009200     88  NADA-EMITIDO                  VALUE "N".
009300*-----------------------------------------------------------------
009400 LINKAGE SECTION.
009500*-----------------------------------------------------------------
009600 01  LKS-PARAMETRO.
009700     05  LKS-MODO                    PIC X(001).
009800         88  MODO-NOME-MERCADO       VALUE "M".
009900         88  MODO-LIMPA-SELECAO      VALUE "L".
010000         88  MODO-EXTRAI-TOTAL       VALUE "T".
010100         88  MODO-EXTRAI-HANDICAP    VALUE "H".
010200     05  LKS-TEXTO-ENTRADA           PIC X(100).
010300     05  LKS-TEXTO-SAIDA             PIC X(100).
010400*        PRIMEIRO BYTE DO RESULTADO ISOLADO - RESERVADO PARA
010500*        EXTRACAO RAPIDA SEM REFERENCE-MODIFICATION; NAO
010600*        UTILIZADO POR ENQUANTO.
010700     05  LKS-TEXTO-SAIDA-R REDEFINES LKS-TEXTO-SAIDA.
010800         10  LKS-TEXTO-SAIDA-1       PIC X(001).
010900         10  FILLER                  PIC X(099).
011000     05  LKS-RETORNO                 PIC 9(001).
011100         88  NORMALIZACAO-OK         VALUE 0.
011200     05  FILLER                      PIC X(001).
011300*-----------------------------------------------------------------
011400 PROCEDURE DIVISION USING LKS-PARAMETRO.
011500*-----------------------------------------------------------------
011600 MAIN-PROCEDURE.
011700
011800     MOVE ZERO                       TO LKS-RETORNO.
011900     MOVE SPACES                     TO LKS-TEXTO-SAIDA.
012000*
012100     EVALUATE TRUE
012200         WHEN MODO-NOME-MERCADO
012300             PERFORM P100-NORMALIZA-MERCADO THRU P100-FIM
012400         WHEN MODO-LIMPA-SELECAO
012500             PERFORM P200-LIMPA-SELECAO     THRU P200-FIM
012600         WHEN MODO-EXTRAI-TOTAL
012700             PERFORM P300-EXTRAI-NUMERO     THRU P300-FIM
012800         WHEN MODO-EXTRAI-HANDICAP
012900             PERFORM P300-EXTRAI-NUMERO     THRU P300-FIM
013000     END-EVALUATE.
013100*
013200     GOBACK.
013300*-----------------------------------------------------------------
013400 P100-NORMALIZA-MERCADO.
013500*    MAIUSCULIZA E REMOVE BRANCOS A ESQUERDA - NAO RETIRA DIGITOS
013600*
013700     MOVE LKS-TEXTO-ENTRADA           TO WS-TEXTO-TRAB.
013800     INSPECT WS-TEXTO-TRAB
013900             CONVERTING WS-ALFA-MIN TO WS-ALFA-MAI.
014000*
014100     MOVE 1                           TO WS-POS-IN.
014200     PERFORM P910-ACHA-INICIO THRU P910-FIM
014300         UNTIL WS-POS-IN > 100
014400            OR WS-TEXTO-TRAB (WS-POS-IN:1) NOT = SPACE.
014500*
014600     IF WS-POS-IN <= 100
014700         MOVE WS-TEXTO-TRAB (WS-POS-IN:) TO LKS-TEXTO-SAIDA
014800     END-IF.
014900*
015000 P100-FIM.
015100     EXIT.
015200*-----------------------------------------------------------------
015300 P200-LIMPA-SELECAO.
015400*    MINUSCULIZA, RETIRA TOKENS NUMERICOS E COLAPSA BRANCOS
015500*
015600     MOVE LKS-TEXTO-ENTRADA           TO WS-TEXTO-TRAB.
015700     INSPECT WS-TEXTO-TRAB
015800             CONVERTING WS-ALFA-MAI TO WS-ALFA-MIN.
015900*
016000     MOVE 1                           TO WS-POS-IN.
016100     MOVE 1                           TO WS-POS-OUT.
016200     MOVE SPACES                      TO WS-TEXTO-LIMPO.
016300*
016400     PERFORM P210-VARRE-CHAR THRU P210-FIM
016500         UNTIL WS-POS-IN > 100.
016600*
016700     PERFORM P220-COLAPSA-BRANCOS THRU P220-FIM.
016800*
016900     MOVE 100                         TO WS-POS-FIM.
017000     PERFORM P230-ACHA-FIM THRU P230-FIM
017100         UNTIL WS-POS-FIM < 1
017200            OR WS-TEXTO-COLAPSADO (WS-POS-FIM:1) NOT = SPACE.
017300*
017400     IF WS-POS-FIM >= 1
017500         MOVE WS-TEXTO-COLAPSADO (1:WS-POS-FIM) TO LKS-TEXTO-SAIDA
017600     ELSE
017700         MOVE SPACES                  TO LKS-TEXTO-SAIDA
017800     END-IF.
017900*
018000 P200-FIM.
018100     EXIT.
018200*-----------------------------------------------------------------
018300 P210-VARRE-CHAR.
018400*    COPIA O CARACTER, OU SALTA O TOKEN NUMERICO/SINAL ENCONTRADO
018500*
018600     IF (WS-TEXTO-TRAB (WS-POS-IN:1) = "+"
018700             OR WS-TEXTO-TRAB (WS-POS-IN:1) = "-")
018800         AND WS-POS-IN < 100
018900         AND WS-TEXTO-TRAB (WS-POS-IN + 1:1) IS CLASSE-DIGITO
019000         ADD 1                        TO WS-POS-IN
019100         PERFORM P216-PULA-DIGITOS THRU P216-FIM
019200         PERFORM P217-PULA-FRACAO  THRU P217-FIM
019300     ELSE
019400         IF WS-TEXTO-TRAB (WS-POS-IN:1) IS CLASSE-DIGITO
019500             PERFORM P216-PULA-DIGITOS THRU P216-FIM
019600             PERFORM P217-PULA-FRACAO  THRU P217-FIM
019700         ELSE
019800             MOVE WS-TEXTO-TRAB (WS-POS-IN:1)
019900                                      TO WS-TEXTO-LIMPO (WS-POS-OUT:1)
020000             ADD 1                    TO WS-POS-IN
020100             ADD 1                    TO WS-POS-OUT
020200         END-IF
020300     END-IF.
020400*
020500 P210-FIM.
020600     EXIT.
020700*-----------------------------------------------------------------
020800 P216-PULA-DIGITOS.
020900*
021000     PERFORM P216A-UM-DIGITO THRU P216A-FIM
021100         UNTIL WS-POS-IN > 100
021200            OR WS-TEXTO-TRAB (WS-POS-IN:1) IS NOT CLASSE-DIGITO.
021300*
021400 P216-FIM.
021500     EXIT.
021600*-----------------------------------------------------------------
021700 P216A-UM-DIGITO.
021800*
021900     ADD 1                            TO WS-POS-IN.
022000*
022100 P216A-FIM.
022200     EXIT.
022300*-----------------------------------------------------------------
022400 P217-PULA-FRACAO.
022500*
022600     IF WS-POS-IN <= 99
022700         AND WS-TEXTO-TRAB (WS-POS-IN:1) = "."
022800         AND WS-TEXTO-TRAB (WS-POS-IN + 1:1) IS CLASSE-DIGITO
022900         ADD 1                        TO WS-POS-IN
023000         PERFORM P216-PULA-DIGITOS THRU P216-FIM
023100     END-IF.
023200*
023300 P217-FIM.
023400     EXIT.
023500*-----------------------------------------------------------------
023600 P220-COLAPSA-BRANCOS.
023700*
023800     MOVE 1                           TO WS-POS-IN.
023900     MOVE 1                           TO WS-POS-OUT.
024000     MOVE SPACES                      TO WS-TEXTO-COLAPSADO.
024100     SET NADA-EMITIDO                 TO TRUE.
024200*
024300     PERFORM P221-UM-CHAR THRU P221-FIM
024400         UNTIL WS-POS-IN > 100.
024500*
024600 P220-FIM.
024700     EXIT.
024800*-----------------------------------------------------------------
024900 P221-UM-CHAR.
025000*
025100     IF WS-TEXTO-LIMPO (WS-POS-IN:1) = SPACE
025200         IF JA-EMITIU-CHAR
025300             MOVE SPACE               TO WS-TEXTO-COLAPSADO (WS-POS-OUT:1)
025400             ADD 1                    TO WS-POS-OUT
025500             SET NADA-EMITIDO         TO TRUE
025600         END-IF
025700     ELSE
025800         MOVE WS-TEXTO-LIMPO (WS-POS-IN:1)
025900                                  TO WS-TEXTO-COLAPSADO (WS-POS-OUT:1)
026000         ADD 1                    TO WS-POS-OUT
026100         SET JA-EMITIU-CHAR       TO TRUE
026200     END-IF.
026300*
026400     ADD 1                            TO WS-POS-IN.
026500*
026600 P221-FIM.
026700     EXIT.
026800*-----------------------------------------------------------------
026900 P230-ACHA-FIM.
027000*
027100     SUBTRACT 1                       FROM WS-POS-FIM.
027200*
027300 P230-FIM.
027400     EXIT.
027500*-----------------------------------------------------------------
027600 P300-EXTRAI-NUMERO.
027700*    PROCURA O PRIMEIRO NUMERO NO TEXTO BRUTO (SEM MUDAR CAIXA);
027800*    NO MODO H O SINAL + OU - NA FRENTE DO NUMERO E ACEITO
027900*
028000     MOVE LKS-TEXTO-ENTRADA           TO WS-TEXTO-TRAB.
028100     MOVE 1                           TO WS-POS-IN.
028200     SET NAO-ACHOU-NUMERO             TO TRUE.
028300*
028400     PERFORM P310-PROCURA-DIGITO THRU P310-FIM
028500         UNTIL WS-POS-IN > 100 OR ACHOU-NUMERO.
028600*
028700     IF ACHOU-NUMERO
028800         PERFORM P320-MARCA-TOKEN THRU P320-FIM
028900     ELSE
029000         IF MODO-EXTRAI-TOTAL
029100             MOVE "2.5"               TO LKS-TEXTO-SAIDA
029200         ELSE
029300             MOVE "0"                 TO LKS-TEXTO-SAIDA
029400         END-IF
029500     END-IF.
029600*
029700 P300-FIM.
029800     EXIT.
029900*-----------------------------------------------------------------
030000 P310-PROCURA-DIGITO.
030100*
030200     IF MODO-EXTRAI-HANDICAP
030300         AND (WS-TEXTO-TRAB (WS-POS-IN:1) = "+"
030400                 OR WS-TEXTO-TRAB (WS-POS-IN:1) = "-")
030500         AND WS-POS-IN < 100
030600         AND WS-TEXTO-TRAB (WS-POS-IN + 1:1) IS CLASSE-DIGITO
030700         SET ACHOU-NUMERO             TO TRUE
030800     ELSE
030900         IF WS-TEXTO-TRAB (WS-POS-IN:1) IS CLASSE-DIGITO
031000             SET ACHOU-NUMERO         TO TRUE
031100         ELSE
031200             ADD 1                    TO WS-POS-IN
031300         END-IF
031400     END-IF.
031500*
031600 P310-FIM.
031700     EXIT.
031800*-----------------------------------------------------------------
031900 P320-MARCA-TOKEN.
032000*    WS-POS-IN JA ESTA NO INICIO DO TOKEN (SINAL OU PRIMEIRO DIGITO)
032100*
032200     MOVE WS-POS-IN                   TO WS-POS-TOK.
032300*
032400     IF WS-TEXTO-TRAB (WS-POS-TOK:1) = "+"
032500             OR WS-TEXTO-TRAB (WS-POS-TOK:1) = "-"
032600         ADD 1                        TO WS-POS-TOK
032700     END-IF.
032800*
032900     PERFORM P325-UM-DIGITO-TOK THRU P325-FIM
033000         UNTIL WS-POS-TOK > 100
033100            OR WS-TEXTO-TRAB (WS-POS-TOK:1) IS NOT CLASSE-DIGITO.
033200*
033300     IF WS-POS-TOK <= 99
033400         AND WS-TEXTO-TRAB (WS-POS-TOK:1) = "."
033500         AND WS-TEXTO-TRAB (WS-POS-TOK + 1:1) IS CLASSE-DIGITO
033600         ADD 1                        TO WS-POS-TOK
033700         PERFORM P325-UM-DIGITO-TOK THRU P325-FIM
033800             UNTIL WS-POS-TOK > 100
033900                OR WS-TEXTO-TRAB (WS-POS-TOK:1) IS NOT CLASSE-DIGITO
034000     END-IF.
034100*
034200     COMPUTE WS-TAM-TOKEN = WS-POS-TOK - WS-POS-IN.
034300     MOVE WS-TEXTO-TRAB (WS-POS-IN:WS-TAM-TOKEN) TO LKS-TEXTO-SAIDA.
034400*
034500 P320-FIM.
034600     EXIT.
034700*-----------------------------------------------------------------
034800 P325-UM-DIGITO-TOK.
034900*
035000     ADD 1                            TO WS-POS-TOK.
035100*
035200 P325-FIM.
035300     EXIT.
035400*-----------------------------------------------------------------
035500 P910-ACHA-INICIO.
035600*
035700     ADD 1                            TO WS-POS-IN.
035800*
035900 P910-FIM.
036000     EXIT.
036100*-----------------------------------------------------------------
036200 END PROGRAM CNVM0902.
