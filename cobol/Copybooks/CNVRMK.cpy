000100******************************************************************
000200* Copybook: CNVRMK
000300* Author: ANDRE RAFFUL
000400* Date: 06/05/2024
000500* Purpose: LAYOUT DO REGISTRO DE MERCADO BRUTO (ARQUIVO DE ENTRADA
000600*          DA CARGA DE CONVERSAO DE MERCADOS DE APOSTA)
000700* Um mercado bruto chega do feed de odds com um nome de mercado,
000800* um identificador de evento e uma lista de 1 a 50 selecoes, cada
000900* uma com um nome e a odd decimal correspondente.
001000******************************************************************
001100*-----------------------------------------------------------------
001200 01  REG-MERCADO-BRUTO.
001300*-----------------------------------------------------------------
001400*    NOME DO MERCADO COMO RECEBIDO DO FEED (EX: "1X2", "TOTAL")
001500     05  MKB-NOME-MERCADO            PIC X(100).
001600*-----------------------------------------------------------------
001700*    IDENTIFICADOR EXTERNO DO EVENTO - SOMENTE DIGITOS NO MODO
001800*    ESTRITO DE VALIDACAO
001900     05  MKB-COD-EVENTO              PIC X(020).
002000     05  MKB-COD-EVENTO-R REDEFINES MKB-COD-EVENTO.
002100         10  MKB-COD-EVENTO-NUM      PIC 9(020).
002200*-----------------------------------------------------------------
002300*    QUANTIDADE DE SELECOES INFORMADAS PARA ESTE MERCADO (1 A 50)
002400     05  MKB-QTD-SELECAO             PIC 9(002).
002500     05  FILLER                      PIC X(008).
002600*-----------------------------------------------------------------
002700*    LISTA DE SELECOES BRUTAS DO MERCADO, NA ORDEM DO FEED
002800     05  MKB-SELECAO OCCURS 1 TO 50 TIMES
002900                     DEPENDING ON MKB-QTD-SELECAO
003000                     INDEXED BY IX-MKB-SELECAO.
003100*        NOME DA SELECAO COMO RECEBIDO (EX: "TEAM A +1.5")
003200         10  MKB-NOME-SELECAO        PIC X(100).
003300*        ODD DECIMAL, 2 CASAS, MAIOR QUE 1,00
003400         10  MKB-ODDS-SELECAO        PIC 9(004)V9(02).
003500         10  FILLER                  PIC X(004).
003600*-----------------------------------------------------------------
