000100******************************************************************
000200* Copybook: CNVPMK
000300* Author: ANDRE RAFFUL
000400* Date: 06/05/2024
000500* Purpose: LAYOUT DO REGISTRO DE MERCADO CONVERTIDO (ARQUIVO DE
000600*          SAIDA DA CARGA DE CONVERSAO DE MERCADOS DE APOSTA)
000700* Um mercado convertido carrega o UID do mercado, o codigo
000800* numerico do tipo de mercado, o especificador (total/handicap,
000900* quando aplicavel) e a lista de selecoes ja convertidas.
001000******************************************************************
001100*-----------------------------------------------------------------
001200 01  REG-MERCADO-CONV.
001300*-----------------------------------------------------------------
001400*    UID DO MERCADO: COD-EVENTO_TIPO-MERCADO[_ESPECIFICADOR]
001500     05  MKC-UID-MERCADO             PIC X(040).
001600*-----------------------------------------------------------------
001700*    CODIGO NUMERICO DO TIPO DE MERCADO (STRING, 1 A 4 DIGITOS)
001800     05  MKC-TIPO-MERCADO            PIC X(004).
001900     05  MKC-TIPO-MERCADO-R REDEFINES MKC-TIPO-MERCADO.
002000         10  MKC-TIPO-MERCADO-NUM    PIC 9(004).
002100*-----------------------------------------------------------------
002200*    ESPECIFICADOR DO MERCADO: NO MAXIMO UM PAR CHAVE/VALOR
002300*    ("total" OU "hcp"); MKC-QTD-ESPECIF = 0 QUANDO NAO HOUVER
002400     05  MKC-QTD-ESPECIF             PIC 9(001).
002500     05  MKC-ESPECIF-CHAVE           PIC X(010).
002600     05  MKC-ESPECIF-VALOR           PIC X(010).
002700*-----------------------------------------------------------------
002800*    QUANTIDADE DE SELECOES CONVERTIDAS (1 A 50)
002900     05  MKC-QTD-SELECAO             PIC 9(002).
003000     05  FILLER                      PIC X(007).
003100*-----------------------------------------------------------------
003200*    LISTA DE SELECOES CONVERTIDAS, NA ORDEM DO MERCADO BRUTO
003300     05  MKC-SELECAO OCCURS 1 TO 50 TIMES
003400                     DEPENDING ON MKC-QTD-SELECAO
003500                     INDEXED BY IX-MKC-SELECAO.
003600*        UID DA SELECAO: UID-MERCADO_TIPO-SELECAO
003700         10  MKC-UID-SELECAO         PIC X(045).
003800*        CODIGO NUMERICO DO TIPO DE SELECAO (TABELA DO CATALOGO)
003900         10  MKC-TIPO-SELECAO        PIC 9(004).
004000*        ODD DECIMAL COPIADA DA SELECAO BRUTA, SEM ALTERACAO
004100         10  MKC-ODDS-SELECAO        PIC 9(004)V9(02).
004200         10  FILLER                  PIC X(003).
004300*-----------------------------------------------------------------
